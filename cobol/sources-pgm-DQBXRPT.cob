000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBXRPT.
000500 AUTHOR.         R W KOVACS.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT PRINTS THE RUN
001200*               SUMMARY REPORT FOR WHICHEVER DATA-QUALITY CHECK
001300*               WAS PERFORMED.  ONLY THE SECTION OF THE REPORT
001400*               BELONGING TO THE CHECK CODE IN THE CONTROL BLOCK
001500*               IS PRINTED - THE OTHER TWO SECTIONS ARE SKIPPED.
001600*               THE TRAILER OF RECORD COUNTS PRINTS ON EVERY RUN.
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* MOD.#   INIT    DATE        DESCRIPTION
002100* ------  ------  ----------  -----------------------------------
002200* DQB001  RWK     14 MAR 1986 - INITIAL VERSION, DATA-MODEL
002300*                   SECTION ONLY.
002400* DQB007  RWK     18 OCT 1986 - ADDED CONNECTIVITY SECTION.
002500* DQB010  THG     05 DEC 1986 - ADDED CROSSINGS SECTION.
002600* DQB017  THG     11 FEB 1993 - ADDED THE DATA-MODEL ATTRIBUTE
002700*                   TOTAL LINE BELOW THE DETAIL LINES, REQUESTED
002800*                   BY QUALITY CONTROL.
002900* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS ON
003000*                   THIS REPORT, NO CHANGE REQUIRED.
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT REPORT-FILE   ASSIGN TO RPTFILE
004500            ORGANIZATION      IS LINE SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700*
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  REPORT-FILE
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WK-P-PRINT-LINE.
005600 01  WK-P-PRINT-LINE                 PIC X(132).
005700*
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM DQBXRPT **".
006200*
006300 01  WK-C-COMMON.
006400     COPY DQBCMWS.
006500*
006600 77  WK-N-SUB1                       PIC S9(04) COMP VALUE ZERO.
006700*
006800* ------------------- PAGE HEADING LINES ------------------------*
006900 01  WK-P-HEADING-1.
007000     05  FILLER                      PIC X(10) VALUE "DQBXRPT -".
007100     05  FILLER                      PIC X(40) VALUE
007200         " FEATURE DATA-QUALITY SUMMARY REPORT".
007300     05  FILLER                      PIC X(82) VALUE SPACES.
007400 01  WK-P-HEADING-2.
007500     05  FILLER                      PIC X(11) VALUE "RUN AREA -".
007600     05  WK-P-HDG-AREA               PIC X(10).
007700     05  FILLER                      PIC X(05) VALUE SPACES.
007800     05  FILLER                      PIC X(08) VALUE "CHECK -".
007900     05  WK-P-HDG-CHECK              PIC X(20).
008000     05  FILLER                      PIC X(78) VALUE SPACES.
008100 01  WK-P-HEADING-3 REDEFINES WK-P-HEADING-2.
008200     05  FILLER                      PIC X(132).
008300*
008400* -------------- DATA-MODEL SECTION LINES ----------------------*
008500 01  WK-P-MDL-HEADING.
008600     05  FILLER                      PIC X(10) VALUE "ATTRIBUTE".
008700     05  FILLER                      PIC X(08) VALUE "FLAG-0".
008800     05  FILLER                      PIC X(08) VALUE "FLAG-1".
008900     05  FILLER                      PIC X(08) VALUE "FLAG-2".
009000     05  FILLER                      PIC X(08) VALUE "FLAG-3".
009100     05  FILLER                      PIC X(08) VALUE "N/A".
009200     05  FILLER                      PIC X(82) VALUE SPACES.
009300 01  WK-P-MDL-DETAIL-LINE.
009400     05  WK-P-MDL-NAME               PIC X(10).
009500     05  WK-P-MDL-FLAG0              PIC Z(05)9.
009600     05  FILLER                      PIC X(02) VALUE SPACES.
009700     05  WK-P-MDL-FLAG1              PIC Z(05)9.
009800     05  FILLER                      PIC X(02) VALUE SPACES.
009900     05  WK-P-MDL-FLAG2              PIC Z(05)9.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100     05  WK-P-MDL-FLAG3              PIC Z(05)9.
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WK-P-MDL-FLAGNA             PIC Z(05)9.
010400     05  FILLER                      PIC X(82) VALUE SPACES.
010500 01  WK-P-MDL-TOTAL-LINE REDEFINES WK-P-MDL-DETAIL-LINE.          DQB017  
010600     05  FILLER                      PIC X(132).
010700*
010800* -------------- CONNECTIVITY SECTION LINES ---------------------*
010900 01  WK-P-CON-LINE.
011000     05  FILLER              PIC X(18) VALUE "SEED FEATURES -".
011100     05  WK-P-CON-SEED                PIC Z(05)9.
011200     05  FILLER                      PIC X(06) VALUE SPACES.
011300     05  FILLER                  PIC X(12) VALUE "CONNECTED -".
011400     05  WK-P-CON-CONNECTED           PIC Z(05)9.
011500     05  FILLER                      PIC X(06) VALUE SPACES.
011600     05  FILLER                  PIC X(14) VALUE "UNCONNECTED -".
011700     05  WK-P-CON-UNCONNECTED         PIC Z(05)9.
011800     05  FILLER                      PIC X(06) VALUE SPACES.
011900     05  FILLER                      PIC X(08) VALUE "TOTAL -".
012000     05  WK-P-CON-TOTAL               PIC Z(05)9.
012100     05  FILLER                      PIC X(35) VALUE SPACES.
012200 01  WK-P-CON-LINE-X REDEFINES WK-P-CON-LINE.
012300     05  FILLER                      PIC X(132).
012400*
012500* -------------- CROSSINGS SECTION LINES ------------------------*
012600 01  WK-P-CRS-LINE.
012700     05  FILLER                      PIC X(10) VALUE "BRIDGE -".
012800     05  WK-P-CRS-BRIDGE               PIC Z(05)9.
012900     05  FILLER                      PIC X(04) VALUE SPACES.
013000     05  FILLER                      PIC X(10) VALUE "TUNNEL -".
013100     05  WK-P-CRS-TUNNEL               PIC Z(05)9.
013200     05  FILLER                      PIC X(04) VALUE SPACES.
013300     05  FILLER                      PIC X(08) VALUE "BOTH -".
013400     05  WK-P-CRS-BOTH                 PIC Z(05)9.
013500     05  FILLER                      PIC X(04) VALUE SPACES.
013600     05  FILLER                  PIC X(14) VALUE "UNMODELLED -".
013700     05  WK-P-CRS-UNMODELLED           PIC Z(05)9.
013800     05  FILLER                      PIC X(04) VALUE SPACES.
013900     05  FILLER                      PIC X(08) VALUE "TOTAL -".
014000     05  WK-P-CRS-TOTAL                PIC Z(05)9.
014100     05  FILLER                      PIC X(48) VALUE SPACES.
014200*
014300* -------------- TRAILER LINE -----------------------------------*
014400 01  WK-P-TRAILER-LINE.
014500     05  FILLER                  PIC X(15) VALUE "RECORDS READ -".
014600     05  WK-P-TRL-READ                 PIC Z(06)9.
014700     05  FILLER                      PIC X(05) VALUE SPACES.
014800     05  FILLER              PIC X(18) VALUE "RECORDS SELECTED -".
014900     05  WK-P-TRL-SELECTED             PIC Z(06)9.
015000     05  FILLER                      PIC X(05) VALUE SPACES.
015100     05  FILLER              PIC X(17) VALUE "RECORDS WRITTEN -".
015200     05  WK-P-TRL-WRITTEN              PIC Z(06)9.
015300     05  FILLER                      PIC X(57) VALUE SPACES.
015400*
015500 EJECT
015600*****************
015700 LINKAGE SECTION.
015800*****************
015900 01  WK-C-CTL-BLOCK.
016000     COPY DQBCTL.
016100*
016200 EJECT
016300**********************************************
016400 PROCEDURE DIVISION USING WK-C-CTL-BLOCK.
016500**********************************************
016600 MAIN-MODULE.
016700     PERFORM A000-PROCESS-CALLED-ROUTINE
016800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
016900     PERFORM Z000-END-PROGRAM-ROUTINE
017000        THRU Z999-END-PROGRAM-ROUTINE-EX.
017100     EXIT PROGRAM.
017200*
017300*---------------------------------------------------------------*
017400 A000-PROCESS-CALLED-ROUTINE.
017500*---------------------------------------------------------------*
017600     OPEN OUTPUT REPORT-FILE.
017700     IF  NOT WK-C-SUCCESSFUL
017800         DISPLAY "DQBXRPT - OPEN FILE ERROR - REPORT-FILE"
017900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000         GO TO Y900-ABNORMAL-TERMINATION.
018100*
018200     PERFORM B000-PRINT-PAGE-HEADING
018300        THRU B099-PRINT-PAGE-HEADING-EX.
018400*
018500     EVALUATE TRUE
018600         WHEN WK-C-CTL-DATA-MODEL
018700             PERFORM C000-PRINT-DATA-MODEL-SECTION
018800                THRU C099-PRINT-DATA-MODEL-SECTION-EX
018900         WHEN WK-C-CTL-CONNECTIVITY
019000             PERFORM D000-PRINT-CONNECTIVITY-SECTION
019100                THRU D099-PRINT-CONNECTIVITY-SECTION-EX
019200         WHEN WK-C-CTL-CROSSINGS
019300             PERFORM E000-PRINT-CROSSINGS-SECTION
019400                THRU E099-PRINT-CROSSINGS-SECTION-EX
019500         WHEN OTHER
019600             DISPLAY "DQBXRPT - INVALID CHECK CODE"
019700             GO TO Y900-ABNORMAL-TERMINATION
019800     END-EVALUATE.
019900*
020000     PERFORM F000-PRINT-TRAILER-LINE
020100        THRU F099-PRINT-TRAILER-LINE-EX.
020200*
020300 A099-PROCESS-CALLED-ROUTINE-EX.
020400     EXIT.
020500*
020600*---------------------------------------------------------------*
020700 B000-PRINT-PAGE-HEADING.
020800*---------------------------------------------------------------*
020900     MOVE    SPACES                  TO    WK-P-PRINT-LINE.
021000     MOVE    WK-P-HEADING-1          TO    WK-P-PRINT-LINE.
021100     WRITE   WK-P-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.
021200*
021300     MOVE    WK-C-CTL-AREA-LABEL     TO    WK-P-HDG-AREA.
021400     EVALUATE TRUE
021500         WHEN WK-C-CTL-DATA-MODEL
021600             MOVE "DATA-MODEL CHECK"  TO    WK-P-HDG-CHECK
021700         WHEN WK-C-CTL-CONNECTIVITY
021800             MOVE "CONNECTIVITY CHECK" TO   WK-P-HDG-CHECK
021900         WHEN WK-C-CTL-CROSSINGS
022000             MOVE "CROSSINGS CHECK"   TO    WK-P-HDG-CHECK
022100         WHEN OTHER
022200             MOVE SPACES             TO    WK-P-HDG-CHECK
022300     END-EVALUATE.
022400     MOVE    WK-P-HEADING-2          TO    WK-P-PRINT-LINE.
022500     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 2 LINES.
022600     MOVE    SPACES                  TO    WK-P-PRINT-LINE.
022700     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 1 LINES.
022800*
022900 B099-PRINT-PAGE-HEADING-EX.
023000     EXIT.
023100*
023200*---------------------------------------------------------------*
023300 C000-PRINT-DATA-MODEL-SECTION.
023400*---------------------------------------------------------------*
023500     MOVE    WK-P-MDL-HEADING        TO    WK-P-PRINT-LINE.
023600     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 1 LINES.
023700*
023800     MOVE    ZERO                    TO    WK-P-MDL-FLAG0
023900                                            WK-P-MDL-FLAG1
024000                                            WK-P-MDL-FLAG2
024100                                            WK-P-MDL-FLAG3
024200                                            WK-P-MDL-FLAGNA.
024300*
024400     PERFORM C010-PRINT-ONE-ATTRIBUTE-LINE
024500        THRU C010-PRINT-ONE-ATTRIBUTE-LINE-EX
024600           VARYING WK-N-SUB1 FROM 1 BY 1 UNTIL WK-N-SUB1 > 3.
024700*
024800     PERFORM C020-PRINT-ATTRIBUTE-TOTAL-LINE
024900        THRU C020-PRINT-ATTRIBUTE-TOTAL-LINE-EX.
025000*
025100 C099-PRINT-DATA-MODEL-SECTION-EX.
025200     EXIT.
025300*
025400*---------------------------------------------------------------*
025500 C010-PRINT-ONE-ATTRIBUTE-LINE.
025600*---------------------------------------------------------------*
025700     MOVE    WK-C-CTL-MDL-NAME  (WK-N-SUB1) TO   WK-P-MDL-NAME.
025800     MOVE    WK-N-CTL-MDL-FLAG0 (WK-N-SUB1) TO   WK-P-MDL-FLAG0.
025900     MOVE    WK-N-CTL-MDL-FLAG1 (WK-N-SUB1) TO   WK-P-MDL-FLAG1.
026000     MOVE    WK-N-CTL-MDL-FLAG2 (WK-N-SUB1) TO   WK-P-MDL-FLAG2.
026100     MOVE    WK-N-CTL-MDL-FLAG3 (WK-N-SUB1) TO   WK-P-MDL-FLAG3.
026200     MOVE    WK-N-CTL-MDL-FLAGNA (WK-N-SUB1) TO  WK-P-MDL-FLAGNA.
026300*
026400     MOVE    WK-P-MDL-DETAIL-LINE    TO    WK-P-PRINT-LINE.
026500     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 1 LINES.
026600*
026700 C010-PRINT-ONE-ATTRIBUTE-LINE-EX.
026800     EXIT.
026900*
027000*---------------------------------------------------------------*
027100 C020-PRINT-ATTRIBUTE-TOTAL-LINE.                                 DQB017  
027200*---------------------------------------------------------------*
027300*    DQB017 - TOTAL LINE SUMS EACH FLAG COLUMN ACROSS THE THREE
027400*    CHECKED ATTRIBUTES AS A CONTROL TOTAL FOR QUALITY CONTROL.
027500     MOVE    ZERO                    TO    WK-P-MDL-FLAG0         DQB017  
027600                                            WK-P-MDL-FLAG1        DQB017  
027700                                            WK-P-MDL-FLAG2        DQB017  
027800                                            WK-P-MDL-FLAG3        DQB017  
027900                                            WK-P-MDL-FLAGNA.      DQB017  
028000     PERFORM C030-ADD-ONE-ATTRIBUTE-TOTAL                         DQB017  
028100        THRU C030-ADD-ONE-ATTRIBUTE-TOTAL-EX
028200           VARYING WK-N-SUB1 FROM 1 BY 1 UNTIL WK-N-SUB1 > 3.
028300*
028400     MOVE    "TOTAL"                 TO    WK-P-MDL-NAME.         DQB017  
028500     MOVE    WK-P-MDL-DETAIL-LINE    TO    WK-P-PRINT-LINE.
028600     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 2 LINES.
028700*
028800 C020-PRINT-ATTRIBUTE-TOTAL-LINE-EX.
028900     EXIT.
029000*
029100*---------------------------------------------------------------*
029200 C030-ADD-ONE-ATTRIBUTE-TOTAL.                                    DQB017  
029300*---------------------------------------------------------------*
029400     ADD     WK-N-CTL-MDL-FLAG0  (WK-N-SUB1) TO   WK-P-MDL-FLAG0. DQB017  
029500     ADD     WK-N-CTL-MDL-FLAG1  (WK-N-SUB1) TO   WK-P-MDL-FLAG1. DQB017  
029600     ADD     WK-N-CTL-MDL-FLAG2  (WK-N-SUB1) TO   WK-P-MDL-FLAG2. DQB017  
029700     ADD     WK-N-CTL-MDL-FLAG3  (WK-N-SUB1) TO   WK-P-MDL-FLAG3. DQB017  
029800     ADD     WK-N-CTL-MDL-FLAGNA (WK-N-SUB1) TO   WK-P-MDL-FLAGNA.DQB017  
029900*
030000 C030-ADD-ONE-ATTRIBUTE-TOTAL-EX.
030100     EXIT.
030200*
030300*---------------------------------------------------------------*
030400 D000-PRINT-CONNECTIVITY-SECTION.                                 DQB007  
030500*---------------------------------------------------------------*
030600     MOVE    WK-N-CTL-CON-SEED        TO    WK-P-CON-SEED.        DQB007  
030700     MOVE    WK-N-CTL-CON-CONNECTED   TO    WK-P-CON-CONNECTED.   DQB007  
030800     MOVE    WK-N-CTL-CON-UNCONNECTED TO    WK-P-CON-UNCONNECTED. DQB007  
030900     MOVE    WK-N-CTL-CON-TOTAL       TO    WK-P-CON-TOTAL.       DQB007  
031000     MOVE    WK-P-CON-LINE            TO    WK-P-PRINT-LINE.      DQB007  
031100     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 1 LINES.             DQB007  
031200*
031300 D099-PRINT-CONNECTIVITY-SECTION-EX.
031400     EXIT.
031500*
031600*---------------------------------------------------------------*
031700 E000-PRINT-CROSSINGS-SECTION.                                    DQB010  
031800*---------------------------------------------------------------*
031900     MOVE    WK-N-CTL-CRS-BRIDGE     TO    WK-P-CRS-BRIDGE.       DQB010  
032000     MOVE    WK-N-CTL-CRS-TUNNEL     TO    WK-P-CRS-TUNNEL.       DQB010  
032100     MOVE    WK-N-CTL-CRS-BOTH       TO    WK-P-CRS-BOTH.         DQB010  
032200     MOVE    WK-N-CTL-CRS-UNMODELLED TO    WK-P-CRS-UNMODELLED.   DQB010  
032300     MOVE    WK-N-CTL-CRS-TOTAL      TO    WK-P-CRS-TOTAL.        DQB010  
032400     MOVE    WK-P-CRS-LINE           TO    WK-P-PRINT-LINE.       DQB010  
032500     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 1 LINES.             DQB010  
032600*
032700 E099-PRINT-CROSSINGS-SECTION-EX.
032800     EXIT.
032900*
033000*---------------------------------------------------------------*
033100 F000-PRINT-TRAILER-LINE.
033200*---------------------------------------------------------------*
033300     MOVE    WK-N-CTL-RECS-READ      TO    WK-P-TRL-READ.
033400     MOVE    WK-N-CTL-RECS-SELECTED  TO    WK-P-TRL-SELECTED.
033500     MOVE    WK-N-CTL-RECS-WRITTEN   TO    WK-P-TRL-WRITTEN.
033600     MOVE    WK-P-TRAILER-LINE       TO    WK-P-PRINT-LINE.
033700     WRITE   WK-P-PRINT-LINE AFTER ADVANCING 2 LINES.
033800*
033900 F099-PRINT-TRAILER-LINE-EX.
034000     EXIT.
034100*---------------------------------------------------------------*
034200*                   PROGRAM SUBROUTINE                         *
034300*---------------------------------------------------------------*
034400 Y900-ABNORMAL-TERMINATION.
034500     PERFORM Z000-END-PROGRAM-ROUTINE.
034600     MOVE    16                      TO    RETURN-CODE.
034700     EXIT PROGRAM.
034800*
034900 Z000-END-PROGRAM-ROUTINE.
035000     CLOSE   REPORT-FILE.
035100     IF  NOT WK-C-SUCCESSFUL
035200         DISPLAY "DQBXRPT - CLOSE FILE ERROR - REPORT-FILE"
035300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
035400*
035500 Z999-END-PROGRAM-ROUTINE-EX.
035600     EXIT.
035700*
035800******************************************************************
035900*                     END OF PROGRAM DQBXRPT                    *
036000******************************************************************
