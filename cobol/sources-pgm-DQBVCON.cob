000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBVCON.
000500 AUTHOR.         R W KOVACS.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   18 OCT 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE NETWORK
001200*               CONNECTIVITY CHECK.  SEED FEATURES ARE THOSE
001300*               WHOSE CLASS VALUE APPEARS IN THE CONFIGURED SEED
001400*               LIST.  A NETWORK LABEL IS PROPAGATED OUT FROM
001500*               THE SEEDS TO EVERY FEATURE WHOSE START OR END
001600*               POINT FALLS WITHIN TOLERANCE OF AN ENDPOINT OF
001700*               AN ALREADY-CONNECTED FEATURE, REPEATING UNTIL A
001800*               FULL PASS ADDS NOTHING NEW.
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* MOD.#   INIT    DATE        DESCRIPTION
002300* ------  ------  ----------  -----------------------------------
002400* DQB007  RWK     18 OCT 1986 - INITIAL VERSION.
002500* DQB018  THG     11 FEB 1993 - MINIMUM TOLERANCE ENFORCED AT
002600*                   B010 - SURVEY CREW WERE PASSING ZERO AND
002700*                   GETTING A NETWORK OF ONE FEATURE.
002800* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS
002900*                   PROCESSED BY THIS ROUTINE, NO CHANGE
003000*                   REQUIRED.
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CONNECT-FILE ASSIGN TO CONNFILE
004400            ORGANIZATION      IS LINE SEQUENTIAL
004500            FILE STATUS       IS WK-C-FILE-STATUS.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  CONNECT-FILE
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS DQB-CONNECT-RECORD.
005500     COPY DQBCONR.
005600*
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM DQBVCON **".
006100*
006200 01  WK-C-COMMON.
006300     COPY DQBCMWS.
006400*
006500 77  WK-N-SUB1                       PIC S9(04) COMP VALUE ZERO.
006600 77  WK-N-SUB2                       PIC S9(04) COMP VALUE ZERO.
006700 77  WK-N-SUB4                       PIC S9(02) COMP VALUE ZERO.
006800 77  WK-C-PASS-CHANGED-SW            PIC X(01).
006900     88  WK-C-PASS-CHANGED               VALUE "Y".
007000     88  WK-C-PASS-NOT-CHANGED           VALUE "N".
007100 77  WK-C-STILL-SCANNING-SW          PIC X(01).
007200     88  WK-C-STILL-SCANNING             VALUE "Y".
007300*
007400* -------------- ENDPOINT-PROXIMITY WORK AREA -------------------*
007500 77  WK-N-DELTA-X                    PIC S9(04)V9(07).
007600 77  WK-N-DELTA-Y                    PIC S9(04)V9(07).
007700*
007800* --------- NETWORK-LABEL TRACE, FOR THE OPERATOR LOG -----------*
007900 01  WK-C-LABEL-TRACE.
008000     05  WK-C-LABEL-TRACE-X          PIC X(10).
008100     05  WK-C-LABEL-TRACE-TAB REDEFINES WK-C-LABEL-TRACE-X.
008200         10  WK-C-LABEL-TRACE-CHAR   PIC X(01) OCCURS 10 TIMES.
008300*
008400 EJECT
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800 01  WK-C-CTL-BLOCK.
008900     COPY DQBCTL.
009000*
009100 01  WK-C-FEAT-TABLE.
009200     COPY DQBWTAB.
009300*
009400 EJECT
009500********************************************************
009600 PROCEDURE DIVISION USING WK-C-CTL-BLOCK, WK-C-FEAT-TABLE.
009700********************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     PERFORM Z000-END-PROGRAM-ROUTINE
010200        THRU Z999-END-PROGRAM-ROUTINE-EX.
010300     EXIT PROGRAM.
010400*
010500*---------------------------------------------------------------*
010600 A000-PROCESS-CALLED-ROUTINE.
010700*---------------------------------------------------------------*
010800     PERFORM A010-ENFORCE-MINIMUM-TOLERANCE                       DQB018  
010900        THRU A010-ENFORCE-MINIMUM-TOLERANCE-EX.                   DQB018  
011000*
011100     OPEN OUTPUT CONNECT-FILE.
011200     IF  NOT WK-C-SUCCESSFUL
011300         DISPLAY "DQBVCON - OPEN FILE ERROR - CONNECT-FILE"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         GO TO Y900-ABNORMAL-TERMINATION.
011600*
011700     MOVE ZERO                 TO   WK-N-CTL-CON-SEED
011800                                     WK-N-CTL-CON-CONNECTED
011900                                     WK-N-CTL-CON-UNCONNECTED.
012000*
012100     PERFORM B000-MARK-SEED-FEATURES
012200        THRU B099-MARK-SEED-FEATURES-EX
012300           VARYING WK-N-SUB1 FROM 1 BY 1
012400             UNTIL WK-N-SUB1 > WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE.
012500*
012600     SET     WK-C-PASS-CHANGED       TO    TRUE.
012700     PERFORM C000-PROPAGATE-ONE-PASS
012800        THRU C099-PROPAGATE-ONE-PASS-EX
012900           UNTIL WK-C-PASS-NOT-CHANGED.
013000*
013100     PERFORM D000-WRITE-ONE-CONNECT-RECORD
013200        THRU D099-WRITE-ONE-CONNECT-RECORD-EX
013300           VARYING WK-N-SUB1 FROM 1 BY 1
013400             UNTIL WK-N-SUB1 > WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE.
013500*
013600     MOVE    WK-N-CTL-CON-CONNECTED  TO    WK-N-CTL-CON-TOTAL.
013700     ADD     WK-N-CTL-CON-UNCONNECTED TO   WK-N-CTL-CON-TOTAL.
013800     MOVE    WK-N-CTL-FLT-READ       TO    WK-N-CTL-RECS-READ.
013900     MOVE    WK-N-CTL-FLT-ACCEPTED   TO    WK-N-CTL-RECS-SELECTED.
014000     MOVE    WK-N-CTL-CON-TOTAL      TO    WK-N-CTL-RECS-WRITTEN.
014100*
014200 A099-PROCESS-CALLED-ROUTINE-EX.
014300     EXIT.
014400*
014500*---------------------------------------------------------------*
014600 A010-ENFORCE-MINIMUM-TOLERANCE.                                  DQB018  
014700*---------------------------------------------------------------*
014800*    DQB018 - THE SMALLEST TOLERANCE THIS SHOP WILL HONOUR IS
014900*    0.0000001 DEGREES - A SMALLER VALUE EFFECTIVELY DISABLES
015000*    CONNECTIVITY PROPAGATION ALTOGETHER.
015100     IF  WK-N-CTL-TOLERANCE < 0.0000001                           DQB018  
015200         MOVE 0.0000001              TO    WK-N-CTL-TOLERANCE.    DQB018  
015300*
015400 A010-ENFORCE-MINIMUM-TOLERANCE-EX.
015500     EXIT.
015600*
015700*---------------------------------------------------------------*
015800 B000-MARK-SEED-FEATURES.
015900*---------------------------------------------------------------*
016000     SET     WK-C-STILL-SCANNING     TO    TRUE.
016100     PERFORM B010-TEST-ONE-SEED-VALUE
016200        THRU B010-TEST-ONE-SEED-VALUE-EX
016300           VARYING WK-N-SUB4 FROM 1 BY 1 UNTIL WK-N-SUB4 > 4.
016400*
016500 B099-MARK-SEED-FEATURES-EX.
016600     EXIT.
016700*
016800*---------------------------------------------------------------*
016900 B010-TEST-ONE-SEED-VALUE.
017000*---------------------------------------------------------------*
017100     IF  WK-C-CTL-SEED-ENTRY (WK-N-SUB4) NOT = SPACES
017200     AND WE-FEAT-CLASS (WK-N-SUB1) =
017300         WK-C-CTL-SEED-ENTRY (WK-N-SUB4)
017400     AND WE-FEAT-NOT-CONNECTED (WK-N-SUB1)
017500         SET  WE-FEAT-CONNECTED (WK-N-SUB1) TO TRUE
017600         MOVE WE-FEAT-CLASS (WK-N-SUB1)
017700                             TO    WE-FEAT-LABEL (WK-N-SUB1)
017800         MOVE WE-FEAT-LABEL (WK-N-SUB1) TO WK-C-LABEL-TRACE-X
017900         ADD  1              TO    WK-N-CTL-CON-SEED
018000         ADD  1              TO    WK-N-CTL-CON-CONNECTED.
018100*
018200 B010-TEST-ONE-SEED-VALUE-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600 C000-PROPAGATE-ONE-PASS.
018700*---------------------------------------------------------------*
018800     SET     WK-C-PASS-NOT-CHANGED   TO    TRUE.
018900     PERFORM C010-TEST-ONE-CANDIDATE
019000        THRU C099-TEST-ONE-CANDIDATE-EX
019100           VARYING WK-N-SUB1 FROM 1 BY 1
019200             UNTIL WK-N-SUB1 > WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE.
019300*
019400 C099-PROPAGATE-ONE-PASS-EX.
019500     EXIT.
019600*
019700*---------------------------------------------------------------*
019800 C010-TEST-ONE-CANDIDATE.
019900*---------------------------------------------------------------*
020000     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
020100         GO TO C099-TEST-ONE-CANDIDATE-EX.
020200*
020300     PERFORM C020-TEST-AGAINST-ONE-MEMBER
020400        THRU C020-TEST-AGAINST-ONE-MEMBER-EX
020500           VARYING WK-N-SUB2 FROM 1 BY 1
020600             UNTIL WK-N-SUB2 > WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE
020700                OR WE-FEAT-CONNECTED (WK-N-SUB1).
020800*
020900 C099-TEST-ONE-CANDIDATE-EX.
021000     EXIT.
021100*
021200*---------------------------------------------------------------*
021300 C020-TEST-AGAINST-ONE-MEMBER.
021400*---------------------------------------------------------------*
021500     IF  NOT WE-FEAT-CONNECTED (WK-N-SUB2)
021600         GO TO C020-TEST-AGAINST-ONE-MEMBER-EX.
021700*
021800     IF  WK-N-SUB2 = WK-N-SUB1
021900         GO TO C020-TEST-AGAINST-ONE-MEMBER-EX.
022000*
022100     PERFORM C030-TEST-ONE-ENDPOINT-PAIR
022200        THRU C030-TEST-ONE-ENDPOINT-PAIR-EX.
022300*
022400     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
022500         MOVE WE-FEAT-LABEL (WK-N-SUB2)
022600                             TO    WE-FEAT-LABEL (WK-N-SUB1)
022700         ADD  1              TO    WK-N-CTL-CON-CONNECTED
022800         SET  WK-C-PASS-CHANGED TO TRUE.
022900*
023000 C020-TEST-AGAINST-ONE-MEMBER-EX.
023100     EXIT.
023200*
023300*---------------------------------------------------------------*
023400 C030-TEST-ONE-ENDPOINT-PAIR.
023500*---------------------------------------------------------------*
023600*    TESTS ALL FOUR COMBINATIONS OF CANDIDATE/MEMBER ENDPOINTS -
023700*    (X1,Y1)-(X1,Y1), (X1,Y1)-(X2,Y2), (X2,Y2)-(X1,Y1) AND
023800*    (X2,Y2)-(X2,Y2) - AND CONNECTS ON THE FIRST ONE WITHIN
023900*    TOLERANCE ON BOTH AXES.
024000     COMPUTE WK-N-DELTA-X = WE-FEAT-X1 (WK-N-SUB1)
024100                           - WE-FEAT-X1 (WK-N-SUB2).
024200     COMPUTE WK-N-DELTA-Y = WE-FEAT-Y1 (WK-N-SUB1)
024300                           - WE-FEAT-Y1 (WK-N-SUB2).
024400     PERFORM C040-ACCEPT-IF-WITHIN-TOLERANCE
024500        THRU C040-ACCEPT-IF-WITHIN-TOLERANCE-EX.
024600     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
024700         GO TO C030-TEST-ONE-ENDPOINT-PAIR-EX.
024800*
024900     COMPUTE WK-N-DELTA-X = WE-FEAT-X1 (WK-N-SUB1)
025000                           - WE-FEAT-X2 (WK-N-SUB2).
025100     COMPUTE WK-N-DELTA-Y = WE-FEAT-Y1 (WK-N-SUB1)
025200                           - WE-FEAT-Y2 (WK-N-SUB2).
025300     PERFORM C040-ACCEPT-IF-WITHIN-TOLERANCE
025400        THRU C040-ACCEPT-IF-WITHIN-TOLERANCE-EX.
025500     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
025600         GO TO C030-TEST-ONE-ENDPOINT-PAIR-EX.
025700*
025800     COMPUTE WK-N-DELTA-X = WE-FEAT-X2 (WK-N-SUB1)
025900                           - WE-FEAT-X1 (WK-N-SUB2).
026000     COMPUTE WK-N-DELTA-Y = WE-FEAT-Y2 (WK-N-SUB1)
026100                           - WE-FEAT-Y1 (WK-N-SUB2).
026200     PERFORM C040-ACCEPT-IF-WITHIN-TOLERANCE
026300        THRU C040-ACCEPT-IF-WITHIN-TOLERANCE-EX.
026400     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
026500         GO TO C030-TEST-ONE-ENDPOINT-PAIR-EX.
026600*
026700     COMPUTE WK-N-DELTA-X = WE-FEAT-X2 (WK-N-SUB1)
026800                           - WE-FEAT-X2 (WK-N-SUB2).
026900     COMPUTE WK-N-DELTA-Y = WE-FEAT-Y2 (WK-N-SUB1)
027000                           - WE-FEAT-Y2 (WK-N-SUB2).
027100     PERFORM C040-ACCEPT-IF-WITHIN-TOLERANCE
027200        THRU C040-ACCEPT-IF-WITHIN-TOLERANCE-EX.
027300*
027400 C030-TEST-ONE-ENDPOINT-PAIR-EX.
027500     EXIT.
027600*
027700*---------------------------------------------------------------*
027800 C040-ACCEPT-IF-WITHIN-TOLERANCE.
027900*---------------------------------------------------------------*
028000     IF  (WK-N-DELTA-X NOT < (0 - WK-N-CTL-TOLERANCE))
028100     AND (WK-N-DELTA-X NOT > WK-N-CTL-TOLERANCE)
028200     AND (WK-N-DELTA-Y NOT < (0 - WK-N-CTL-TOLERANCE))
028300     AND (WK-N-DELTA-Y NOT > WK-N-CTL-TOLERANCE)
028400         SET WE-FEAT-CONNECTED (WK-N-SUB1) TO TRUE.
028500*
028600 C040-ACCEPT-IF-WITHIN-TOLERANCE-EX.
028700     EXIT.
028800*
028900*---------------------------------------------------------------*
029000 D000-WRITE-ONE-CONNECT-RECORD.
029100*---------------------------------------------------------------*
029200     MOVE    SPACES                  TO    DQB-CONNECT-RECORD.
029300     MOVE    WE-FEAT-ID (WK-N-SUB1)  TO    CON-FEAT-ID.
029400     MOVE    WE-FEAT-CLASS (WK-N-SUB1) TO  CON-CLASS.
029500*
029600     IF  WE-FEAT-CONNECTED (WK-N-SUB1)
029700         MOVE WE-FEAT-LABEL (WK-N-SUB1) TO CON-CONNECTED
029800     ELSE
029900         MOVE "0"              TO   CON-CONNECTED
030000         ADD  1                TO   WK-N-CTL-CON-UNCONNECTED
030100     END-IF.
030200*
030300     WRITE   DQB-CONNECT-RECORD.
030400     IF  NOT WK-C-SUCCESSFUL
030500         DISPLAY "DQBVCON - WRITE ERROR - CONNECT-FILE"
030600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030700         GO TO Y900-ABNORMAL-TERMINATION.
030800*
030900 D099-WRITE-ONE-CONNECT-RECORD-EX.
031000     EXIT.
031100*---------------------------------------------------------------*
031200*                   PROGRAM SUBROUTINE                         *
031300*---------------------------------------------------------------*
031400 Y900-ABNORMAL-TERMINATION.
031500     PERFORM Z000-END-PROGRAM-ROUTINE.
031600     MOVE    16                      TO    RETURN-CODE.
031700     EXIT PROGRAM.
031800*
031900 Z000-END-PROGRAM-ROUTINE.
032000     CLOSE   CONNECT-FILE.
032100     IF  NOT WK-C-SUCCESSFUL
032200         DISPLAY "DQBVCON - CLOSE FILE ERROR - CONNECT-FILE"
032300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032400*
032500 Z999-END-PROGRAM-ROUTINE-EX.
032600     EXIT.
032700*
032800******************************************************************
032900*                     END OF PROGRAM DQBVCON                    *
033000******************************************************************
