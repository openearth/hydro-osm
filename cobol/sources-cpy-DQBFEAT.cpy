000100*****************************************************************
000200* DQBFEAT - FEATURE-INVENTORY RECORD
000300* ONE ENTRY PER DIGITIZED ROAD OR WATERWAY FEATURE CAPTURED BY
000400* FIELD SURVEY.  FULLY PACKED LAYOUT - RECORD LENGTH IS FIXED AT
000500* 131 BYTES BY AGREEMENT WITH THE DIGITIZING CONTRACTOR, SO NO
000600* TRAILING FILLER IS CARRIED ON THIS ONE (EVERY BYTE OF THE
000700* AGREED EXTRACT LAYOUT IS NAMED BELOW).
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* MOD.#   INIT    DATE        DESCRIPTION
001200* ------  ------  ----------  -----------------------------------
001300* DQB001  RWK     14 MAR 1986 - INITIAL VERSION.
001400* DQB009  THG     30 JUN 1989 - ADDED FEAT-BRIDGE AND FEAT-TUNNEL
001500*                   FOR THE NEW CROSSINGS-CHECK RUN.
001600* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS IN
001700*                   THIS RECORD, NO CHANGE REQUIRED.
001800*****************************************************************
001900 01  DQB-FEATURE-RECORD.
002000     05  FEAT-ID                 PIC 9(10).
002100*        UNIQUE FEATURE IDENTIFIER ASSIGNED BY THE SURVEY.
002200     05  FEAT-CLASS               PIC X(10).
002300*        FEATURE CLASS TAG VALUE - RIVER, CANAL, PRIMARY, ETC.
002400     05  FEAT-KEY                 PIC X(10).
002500*        PRIMARY TAG KEY THE CLASS BELONGS TO - WATERWAY/HIGHWAY.
002600     05  FEAT-NAME                PIC X(20).
002700*        FEATURE NAME, MAY BE BLANK.
002800     05  FEAT-WIDTH               PIC S9(05)V9(02).
002900*        WIDTH IN METRES, UNSET = BLANK OR INVALID AS CAPTURED.
003000     05  FEAT-WIDTH-TXT           PIC X(10).
003100*        RAW TEXT FORM OF WIDTH AS CAPTURED BY THE SURVEY CREW.
003200     05  FEAT-DEPTH-TXT           PIC X(10).
003300*        RAW TEXT FORM OF DEPTH AS CAPTURED BY THE SURVEY CREW.
003400     05  FEAT-BRIDGE              PIC X(05).                      DQB009  
003500*        BRIDGE TAG VALUE - YES, BLANK, ETC.                      DQB009  
003600     05  FEAT-TUNNEL              PIC X(05).                      DQB009  
003700*        TUNNEL TAG VALUE - YES, CULVERT, BLANK, ETC.             DQB009  
003800     05  FEAT-X1                  PIC S9(04)V9(07).
003900*        START POINT X OF THE STRAIGHT-LINE SEGMENT.
004000     05  FEAT-Y1                  PIC S9(04)V9(07).
004100*        START POINT Y.
004200     05  FEAT-X2                  PIC S9(04)V9(07).
004300*        END POINT X.
004400     05  FEAT-Y2                  PIC S9(04)V9(07).
004500*        END POINT Y.
