000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBVMDL.
000500 AUTHOR.         R W KOVACS.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   02 SEP 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE DATA-MODEL
001200*               CHECK.  LOADS THE RULE CATALOGUE FROM RULE-FILE,
001300*               THEN TESTS EACH ACCEPTED FEATURE'S CLASS, WIDTH
001400*               AND DEPTH ATTRIBUTES AGAINST THE CATALOGUE AND
001500*               WRITES ONE FLAGGED-FILE RECORD PER FEATURE.
001600*****************************************************************
001700* HISTORY OF MODIFICATION:
001800*****************************************************************
001900* MOD.#   INIT    DATE        DESCRIPTION
002000* ------  ------  ----------  -----------------------------------
002100* DQB003  RWK     02 SEP 1986 - INITIAL VERSION, CLASS AND WIDTH
002200*                   CHECKED ONLY.
002300* DQB017  THG     11 FEB 1993 - ADDED THE DEPTH ATTRIBUTE AND THE
002400*                   CONDITIONAL-RULE (RULE-COND-KEY/RULE-COND-VAL)
002500*                   SUPPORT - DEPTH IS ONLY MANDATORY ON SOME
002600*                   WATERWAY CLASSES.
002700* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS
002800*                   PROCESSED BY THIS ROUTINE, NO CHANGE
002900*                   REQUIRED.
003000* DQB035  MAO     14 FEB 2007 - CORRECTED THE NUMERIC-TEXT SCANNER
003100*                   AT D100 TO TRUNCATE RATHER THAN ROUND BEYOND
003200*                   TWO DECIMAL DIGITS - AUDIT FINDING AUD-0613.
003300* DQB036  MAO     19 AUG 2009 - THREE FINDINGS FROM THE AUG 2009
003400*                   DATA-MODEL AUDIT, ALL AT D000-D300: (1) THE
003500*                   PRE-CONDITION TEST WAS ALWAYS CHECKING THE
003600*                   FEATURE'S CLASS REGARDLESS OF WHAT RULE-COND-
003700*                   KEY NAMED - NOW DEREFERENCED THROUGH D020;
003800*                   (2) THE RANGE-ONLY (VALUE LIST) PATH AT D300
003900*                   WAS NOT LOWER-CASING THE ATTRIBUTE VALUE
004000*                   BEFORE THE LIST TEST, THE WAY THE STR-TYPE
004100*                   PATH AT D400 ALREADY DOES; (3) THE NUMERIC
004200*                   RANGE TEST AT D200 ASSUMED RULE-RANGE-LO WAS
004300*                   NEVER GREATER THAN RULE-RANGE-HI - NOW
004400*                   NORMALIZED AT D210 BEFORE THE COMPARE.
004500* DQB041  MAO     02 SEP 2009 - D200 LEFT WK-C-ATTR-FLAG BLANK FOR
004600*                   A NUMERIC ATTRIBUTE WITH NO RANGE RULE - THE
004700*                   FLAG-0 MOVE/COUNT WAS ONLY CODED ON THE
004800*                   HAS-RANGE = "Y" LEG.  ADDED THE MATCHING ELSE
004900*                   SO A VALID NO-RANGE CONVERSION ALSO SETS
005000*                   FLAG 0, AS D400 ALREADY DOES FOR STRINGS.
005100*****************************************************************
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RULE-FILE    ASSIGN TO RULEFILE
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600     SELECT FLAGGED-FILE ASSIGN TO FLAGFILE
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900*
007000***************
007100 DATA DIVISION.
007200***************
007300 FILE SECTION.
007400**************
007500 FD  RULE-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS DQB-RULE-RECORD.
007800     COPY DQBRULE.
007900*
008000 FD  FLAGGED-FILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS DQB-FLAGGED-RECORD.
008300     COPY DQBFLG.
008400*
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                          PIC X(24)        VALUE
008800     "** PROGRAM DQBVMDL **".
008900*
009000 01  WK-C-COMMON.
009100     COPY DQBCMWS.
009200*
009300 01  WK-C-RULE-TABLE.
009400     COPY DQBRTAB.
009500*
009600 77  WK-C-EOF-SW                     PIC X(01) VALUE "N".
009700     88  WK-C-END-OF-RULE-FILE            VALUE "Y".
009800*
009900 77  WK-N-SUB1                       PIC S9(04) COMP VALUE ZERO.
010000 77  WK-N-SUB2                       PIC S9(02) COMP VALUE ZERO.
010100 77  WK-N-SUB3                       PIC S9(02) COMP VALUE ZERO.
010200 77  WK-N-ATTR-SUB                   PIC S9(02) COMP VALUE ZERO.
010300*
010400* --------------- CURRENT-ATTRIBUTE WORK AREA -------------------*
010500 77  WK-C-ATTR-NAME                  PIC X(10).
010600 77  WK-C-ATTR-VALUE                 PIC X(10).
010700 77  WK-N-RULE-FOUND-SUB             PIC S9(02) COMP VALUE ZERO.
010800 77  WK-C-ATTR-FLAG                  PIC X(01).
010900*
011000* ------------- CONDITION-DEREFERENCE WORK AREA ------------------* DQB036
011100 77  WK-C-COND-VALUE                 PIC X(10).                    DQB036
011200*        FEATURE'S VALUE OF WHATEVER ATTRIBUTE RULE-COND-KEY       DQB036
011300*        NAMES, FETCHED BY D020 BEFORE THE PRE-CONDITION TEST.     DQB036
011400*
011500* --------------- EFFECTIVE-RANGE WORK AREA ----------------------* DQB036
011600 77  WK-N-RANGE-LO                   PIC S9(05)V9(02).             DQB036
011700 77  WK-N-RANGE-HI                   PIC S9(05)V9(02).             DQB036
011800*        RULE-RANGE-LO/HI RE-ORDERED SO LO NEVER EXCEEDS HI,       DQB036
011900*        SET BY D210 BEFORE THE NUMERIC RANGE COMPARE.             DQB036
012000*
012100* --------------- NUMERIC-TEXT SCANNER WORK AREA ----------------*
012200 01  WK-C-NUM-TEXT                   PIC X(10).
012300 01  WK-C-NUM-TAB REDEFINES WK-C-NUM-TEXT.
012400     05  WK-C-NUM-CHAR OCCURS 10 TIMES PIC X(01).
012500 77  WK-N-NUM-CHAR-VAL                PIC 9(01).
012600 77  WK-C-NUM-VALID-SW               PIC X(01).
012700     88  WK-C-NUM-IS-VALID               VALUE "Y".
012800 77  WK-N-NUM-SIGN                   PIC S9(01) COMP.
012900 77  WK-N-NUM-WHOLE                  PIC S9(07) COMP.
013000 77  WK-N-NUM-FRAC                   PIC S9(02) COMP.
013100 77  WK-N-NUM-DOT-SEEN               PIC S9(01) COMP.
013200 77  WK-N-NUM-DOT-COUNT              PIC S9(01) COMP.
013300 77  WK-N-NUM-DEC-DIGITS             PIC S9(01) COMP.
013400 77  WK-N-NUM-DIGIT-COUNT            PIC S9(02) COMP.
013500 77  WK-N-NUM-RESULT                 PIC S9(05)V9(02).
013600*
013700 EJECT
013800*****************
013900 LINKAGE SECTION.
014000*****************
014100 01  WK-C-CTL-BLOCK.
014200     COPY DQBCTL.
014300*
014400 01  WK-C-FEAT-TABLE.
014500     COPY DQBWTAB.
014600*
014700 EJECT
014800********************************************************
014900 PROCEDURE DIVISION USING WK-C-CTL-BLOCK, WK-C-FEAT-TABLE.
015000********************************************************
015100 MAIN-MODULE.
015200     PERFORM A000-PROCESS-CALLED-ROUTINE
015300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015400     PERFORM Z000-END-PROGRAM-ROUTINE
015500        THRU Z999-END-PROGRAM-ROUTINE-EX.
015600     EXIT PROGRAM.
015700*
015800*---------------------------------------------------------------*
015900 A000-PROCESS-CALLED-ROUTINE.
016000*---------------------------------------------------------------*
016100     PERFORM A010-INITIALIZE-TOTALS
016200        THRU A010-INITIALIZE-TOTALS-EX.
016300*
016400     OPEN INPUT  RULE-FILE.
016500     IF  NOT WK-C-SUCCESSFUL
016600         DISPLAY "DQBVMDL - OPEN FILE ERROR - RULE-FILE"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         GO TO Y900-ABNORMAL-TERMINATION.
016900*
017000     OPEN OUTPUT FLAGGED-FILE.
017100     IF  NOT WK-C-SUCCESSFUL
017200         DISPLAY "DQBVMDL - OPEN FILE ERROR - FLAGGED-FILE"
017300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400         GO TO Y900-ABNORMAL-TERMINATION.
017500*
017600     PERFORM B000-LOAD-RULE-TABLE
017700        THRU B099-LOAD-RULE-TABLE-EX.
017800*
017900     PERFORM C000-TEST-ONE-FEATURE
018000        THRU C099-TEST-ONE-FEATURE-EX
018100           VARYING WK-N-SUB1 FROM 1 BY 1
018200             UNTIL WK-N-SUB1 > WK-N-FEAT-COUNT
018300                               OF WK-C-FEAT-TABLE.
018400*
018500     MOVE    WK-N-CTL-FLT-READ       TO    WK-N-CTL-RECS-READ.
018600     MOVE    WK-N-CTL-FLT-ACCEPTED   TO    WK-N-CTL-RECS-SELECTED.
018700     MOVE    WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE
018800                                     TO    WK-N-CTL-RECS-WRITTEN.
018900*
019000 A099-PROCESS-CALLED-ROUTINE-EX.
019100     EXIT.
019200*
019300*---------------------------------------------------------------*
019400 A010-INITIALIZE-TOTALS.
019500*---------------------------------------------------------------*
019600     MOVE    "CLASS     "            TO    WK-C-CTL-MDL-NAME (1).
019700     MOVE    "WIDTH     "            TO    WK-C-CTL-MDL-NAME (2).
019800     MOVE    "DEPTH     "            TO    WK-C-CTL-MDL-NAME (3). DQB017  
019900     PERFORM A015-CLEAR-ONE-ATTR-TOTAL
020000        THRU A015-CLEAR-ONE-ATTR-TOTAL-EX
020100           VARYING WK-N-ATTR-SUB FROM 1 BY 1
020200             UNTIL WK-N-ATTR-SUB > 3.
020300*
020400 A010-INITIALIZE-TOTALS-EX.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800 A015-CLEAR-ONE-ATTR-TOTAL.
020900*---------------------------------------------------------------*
021000     MOVE ZERO TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)
021100                  WK-N-CTL-MDL-FLAG1 (WK-N-ATTR-SUB)
021200                  WK-N-CTL-MDL-FLAG2 (WK-N-ATTR-SUB)
021300                  WK-N-CTL-MDL-FLAG3 (WK-N-ATTR-SUB)
021400                  WK-N-CTL-MDL-FLAGNA (WK-N-ATTR-SUB).
021500*
021600 A015-CLEAR-ONE-ATTR-TOTAL-EX.
021700     EXIT.
021800*
021900*---------------------------------------------------------------*
022000 B000-LOAD-RULE-TABLE.
022100*---------------------------------------------------------------*
022200     MOVE    ZERO                    TO    WK-N-RULE-COUNT.
022300*
022400     READ RULE-FILE.
022500     IF  WK-C-END-OF-FILE
022600         SET WK-C-END-OF-RULE-FILE   TO TRUE
022700         GO TO B099-LOAD-RULE-TABLE-EX.
022800     IF  NOT WK-C-SUCCESSFUL
022900         DISPLAY "DQBVMDL - READ ERROR - RULE-FILE"
023000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023100         GO TO Y900-ABNORMAL-TERMINATION.
023200*
023300     PERFORM B010-STORE-RULE-ENTRY
023400        THRU B010-STORE-RULE-ENTRY-EX
023500           UNTIL WK-C-END-OF-RULE-FILE.
023600*
023700 B099-LOAD-RULE-TABLE-EX.
023800     EXIT.
023900*
024000*---------------------------------------------------------------*
024100 B010-STORE-RULE-ENTRY.
024200*---------------------------------------------------------------*
024300     IF  WK-N-RULE-COUNT NOT < 50
024400         DISPLAY "DQBVMDL - RULE TABLE FULL, ENTRY SKIPPED"
024500         GO TO B015-READ-NEXT-RULE.
024600*
024700     ADD     1                       TO    WK-N-RULE-COUNT.
024800     MOVE    RULE-KEY                TO
024900             WR-RULE-KEY (WK-N-RULE-COUNT).
025000     MOVE    RULE-TYPE               TO
025100             WR-RULE-TYPE (WK-N-RULE-COUNT).
025200     MOVE    RULE-HAS-RANGE          TO
025300             WR-RULE-HAS-RANGE (WK-N-RULE-COUNT).
025400     MOVE    RULE-RANGE-LO           TO
025500             WR-RULE-RANGE-LO (WK-N-RULE-COUNT).
025600     MOVE    RULE-RANGE-HI           TO
025700             WR-RULE-RANGE-HI (WK-N-RULE-COUNT).
025800     MOVE    RULE-VALUES             TO
025900             WR-RULE-VALUES (WK-N-RULE-COUNT).
026000     MOVE    RULE-COND-KEY           TO                           DQB017  
026100             WR-RULE-COND-KEY (WK-N-RULE-COUNT).                  DQB017  
026200     MOVE    RULE-COND-VAL           TO                           DQB017  
026300             WR-RULE-COND-VAL (WK-N-RULE-COUNT).                  DQB017  
026400*
026500 B015-READ-NEXT-RULE.
026600     READ RULE-FILE.
026700     IF  WK-C-END-OF-FILE
026800         SET WK-C-END-OF-RULE-FILE   TO TRUE
026900         GO TO B010-STORE-RULE-ENTRY-EX.
027000     IF  NOT WK-C-SUCCESSFUL
027100         DISPLAY "DQBVMDL - READ ERROR - RULE-FILE"
027200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300         GO TO Y900-ABNORMAL-TERMINATION.
027400*
027500 B010-STORE-RULE-ENTRY-EX.
027600     EXIT.
027700*
027800*---------------------------------------------------------------*
027900 C000-TEST-ONE-FEATURE.
028000*---------------------------------------------------------------*
028100     MOVE    SPACES                  TO    DQB-FLAGGED-RECORD.
028200     MOVE    WE-FEAT-ID (WK-N-SUB1)  TO    FLG-FEAT-ID.
028300     MOVE    WK-C-CTL-AREA-LABEL     TO    FLG-AREA.
028400*
028500     MOVE    1                       TO    WK-N-ATTR-SUB.
028600     MOVE    "CLASS     "            TO    WK-C-ATTR-NAME.
028700     MOVE    WE-FEAT-CLASS (WK-N-SUB1) TO  WK-C-ATTR-VALUE.
028800     PERFORM D000-EVALUATE-ATTRIBUTE
028900        THRU D099-EVALUATE-ATTRIBUTE-EX.
029000     MOVE    WK-C-ATTR-VALUE         TO    FLG-CLASS.
029100     MOVE    WK-C-ATTR-FLAG          TO    FLG-CLASS-FLAG.
029200*
029300     MOVE    2                       TO    WK-N-ATTR-SUB.
029400     MOVE    "WIDTH     "            TO    WK-C-ATTR-NAME.
029500     MOVE    WE-FEAT-WIDTH-TXT (WK-N-SUB1) TO WK-C-ATTR-VALUE.
029600     PERFORM D000-EVALUATE-ATTRIBUTE
029700        THRU D099-EVALUATE-ATTRIBUTE-EX.
029800     MOVE    WK-N-NUM-RESULT         TO    FLG-WIDTH.
029900     MOVE    WK-C-ATTR-FLAG          TO    FLG-WIDTH-FLAG.
030000*
030100     MOVE    3                       TO    WK-N-ATTR-SUB.
030200     MOVE    "DEPTH     "            TO    WK-C-ATTR-NAME.        DQB017  
030300     MOVE    WE-FEAT-DEPTH-TXT (WK-N-SUB1) TO WK-C-ATTR-VALUE.    DQB017  
030400     PERFORM D000-EVALUATE-ATTRIBUTE
030500        THRU D099-EVALUATE-ATTRIBUTE-EX.
030600     MOVE    WK-N-NUM-RESULT         TO    FLG-DEPTH.             DQB017  
030700     MOVE    WK-C-ATTR-FLAG          TO    FLG-DEPTH-FLAG.        DQB017  
030800*
030900     WRITE   DQB-FLAGGED-RECORD.
031000     IF  NOT WK-C-SUCCESSFUL
031100         DISPLAY "DQBVMDL - WRITE ERROR - FLAGGED-FILE"
031200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031300         GO TO Y900-ABNORMAL-TERMINATION.
031400*
031500 C099-TEST-ONE-FEATURE-EX.
031600     EXIT.
031700*
031800*---------------------------------------------------------------*
031900 D000-EVALUATE-ATTRIBUTE.
032000*---------------------------------------------------------------*
032100*    LOCATES THE RULE FOR WK-C-ATTR-NAME (IF ANY), APPLIES THE
032200*    PRE-CONDITION, CONVERTS WK-C-ATTR-VALUE AND SETS
032300*    WK-C-ATTR-FLAG PER THE DQB017 FLAG TABLE.
032400     MOVE    ZERO                    TO    WK-N-NUM-RESULT.
032500     MOVE    SPACE                   TO    WK-C-ATTR-FLAG.
032600     MOVE    ZERO                    TO    WK-N-RULE-FOUND-SUB.
032700*
032800     PERFORM D010-TEST-ONE-RULE-KEY
032900        THRU D010-TEST-ONE-RULE-KEY-EX
033000           VARYING WK-N-SUB3 FROM 1 BY 1
033100             UNTIL WK-N-SUB3 > WK-N-RULE-COUNT.
033200*
033300     IF  WK-N-RULE-FOUND-SUB = ZERO
033400         GO TO D099-EVALUATE-ATTRIBUTE-EX.
033500*
033600     IF  WR-RULE-COND-KEY (WK-N-RULE-FOUND-SUB) NOT = SPACES      DQB017
033700         PERFORM D020-FETCH-CONDITION-VALUE                      DQB036
033800            THRU D020-FETCH-CONDITION-VALUE-EX                   DQB036
033900         IF  WK-C-COND-VALUE NOT =                               DQB036
034000                 WR-RULE-COND-VAL (WK-N-RULE-FOUND-SUB)           DQB036
034100             ADD  1 TO WK-N-CTL-MDL-FLAGNA (WK-N-ATTR-SUB)
034200             GO TO D099-EVALUATE-ATTRIBUTE-EX
034300         END-IF
034400     END-IF.
034500*
034600     IF  WR-RULE-TYPE (WK-N-RULE-FOUND-SUB) NOT = SPACES
034700         PERFORM D200-APPLY-TYPE-RULE
034800            THRU D200-APPLY-TYPE-RULE-EX
034900     ELSE
035000     IF  WR-RULE-HAS-RANGE (WK-N-RULE-FOUND-SUB) = "Y"
035100         PERFORM D300-APPLY-RANGE-ONLY-RULE
035200            THRU D300-APPLY-RANGE-ONLY-RULE-EX
035300     END-IF
035400     END-IF.
035500*
035600 D099-EVALUATE-ATTRIBUTE-EX.
035700     EXIT.
035800*
035900*---------------------------------------------------------------*
036000 D010-TEST-ONE-RULE-KEY.
036100*---------------------------------------------------------------*
036200     IF  WR-RULE-KEY (WK-N-SUB3) = WK-C-ATTR-NAME
036300         MOVE WK-N-SUB3              TO    WK-N-RULE-FOUND-SUB.
036400*
036500 D010-TEST-ONE-RULE-KEY-EX.
036600     EXIT.
036700*
036800*----------------------------------------------------------*    DQB036
036900 D020-FETCH-CONDITION-VALUE.                                  DQB036
037000*----------------------------------------------------------*  DQB036
037100*    DEREFERENCES RULE-COND-KEY TO THE MATCHING WE-FEAT-*     DQB036
037200*    FIELD - THE SAME NAME-TO-FIELD CORRESPONDENCE USED       DQB036
037300*    AT C000 TO BUILD WK-C-ATTR-NAME/WK-C-ATTR-VALUE.         DQB036
037400     EVALUATE WR-RULE-COND-KEY (WK-N-RULE-FOUND-SUB)          DQB036
037500         WHEN "CLASS     "                                   DQB036
037600             MOVE WE-FEAT-CLASS (WK-N-SUB1)                  DQB036
037700                             TO    WK-C-COND-VALUE            DQB036
037800         WHEN "WIDTH     "                                   DQB036
037900             MOVE WE-FEAT-WIDTH-TXT (WK-N-SUB1)               DQB036
038000                             TO    WK-C-COND-VALUE            DQB036
038100         WHEN "DEPTH     "                                   DQB036
038200             MOVE WE-FEAT-DEPTH-TXT (WK-N-SUB1)               DQB036
038300                             TO    WK-C-COND-VALUE            DQB036
038400         WHEN OTHER                                           DQB036
038500             MOVE SPACES         TO    WK-C-COND-VALUE        DQB036
038600     END-EVALUATE.                                            DQB036
038700*
038800 D020-FETCH-CONDITION-VALUE-EX.                                DQB036
038900     EXIT.                                                   DQB036
039000*
039100*---------------------------------------------------------------*
039200 D200-APPLY-TYPE-RULE.
039300*---------------------------------------------------------------*
039400     IF  WK-C-ATTR-VALUE = SPACES
039500         MOVE "3"                    TO    WK-C-ATTR-FLAG
039600         ADD  1 TO WK-N-CTL-MDL-FLAG3 (WK-N-ATTR-SUB)
039700         GO TO D200-APPLY-TYPE-RULE-EX.
039800*
039900     IF  WR-RULE-TYPE (WK-N-RULE-FOUND-SUB) = "STR"
040000         PERFORM D400-CONVERT-STRING-VALUE
040100            THRU D400-CONVERT-STRING-VALUE-EX
040200     ELSE
040300         MOVE WK-C-ATTR-VALUE        TO    WK-C-NUM-TEXT
040400         PERFORM D100-VALIDATE-NUMERIC-TEXT
040500            THRU D100-VALIDATE-NUMERIC-TEXT-EX
040600         IF  NOT WK-C-NUM-IS-VALID
040700             MOVE "2"                TO    WK-C-ATTR-FLAG
040800             ADD  1 TO WK-N-CTL-MDL-FLAG2 (WK-N-ATTR-SUB)
040900         ELSE
041000             IF  WR-RULE-HAS-RANGE (WK-N-RULE-FOUND-SUB) = "Y"    DQB036
041100                 PERFORM D210-SET-EFFECTIVE-RANGE                 DQB036
041200                    THRU D210-SET-EFFECTIVE-RANGE-EX              DQB036
041300                 IF  WK-N-NUM-RESULT < WK-N-RANGE-LO              DQB036
041400                 OR  WK-N-NUM-RESULT > WK-N-RANGE-HI              DQB036
041500                     MOVE "1"        TO    WK-C-ATTR-FLAG         DQB036
041600                     ADD  1 TO WK-N-CTL-MDL-FLAG1 (WK-N-ATTR-SUB)
041700                 ELSE                                             DQB036
041800                     MOVE "0"        TO    WK-C-ATTR-FLAG         DQB036
041900                     ADD  1 TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)
042000                 END-IF                                           DQB036
042100             ELSE                                                 DQB041
042200                 MOVE "0"        TO    WK-C-ATTR-FLAG             DQB041
042300                 ADD  1 TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)     DQB041
042400             END-IF                                               DQB041
042500         END-IF
042600     END-IF.
042700*
042800 D200-APPLY-TYPE-RULE-EX.
042900     EXIT.
043000*
043100*---------------------------------------------------------------* DQB036
043200 D210-SET-EFFECTIVE-RANGE.                                        DQB036
043300*---------------------------------------------------------------* DQB036
043400*    RULE-RANGE-LO/HI MAY BE GIVEN IN EITHER ORDER ON THE         DQB036
043500*    RULE-FILE - RETURNS THE TRUE LOW/HIGH IN WK-N-RANGE-LO/      DQB036
043600*    WK-N-RANGE-HI FOR THE COMPARE AT D200.                       DQB036
043700     IF  WR-RULE-RANGE-LO (WK-N-RULE-FOUND-SUB) >                 DQB036
043800             WR-RULE-RANGE-HI (WK-N-RULE-FOUND-SUB)               DQB036
043900         MOVE WR-RULE-RANGE-HI (WK-N-RULE-FOUND-SUB)              DQB036
044000                         TO    WK-N-RANGE-LO                      DQB036
044100         MOVE WR-RULE-RANGE-LO (WK-N-RULE-FOUND-SUB)              DQB036
044200                         TO    WK-N-RANGE-HI                      DQB036
044300     ELSE                                                         DQB036
044400         MOVE WR-RULE-RANGE-LO (WK-N-RULE-FOUND-SUB)              DQB036
044500                         TO    WK-N-RANGE-LO                      DQB036
044600         MOVE WR-RULE-RANGE-HI (WK-N-RULE-FOUND-SUB)              DQB036
044700                         TO    WK-N-RANGE-HI                      DQB036
044800     END-IF.                                                      DQB036
044900*
045000 D210-SET-EFFECTIVE-RANGE-EX.                                     DQB036
045100     EXIT.                                                        DQB036
045200*
045300*---------------------------------------------------------------*
045400 D300-APPLY-RANGE-ONLY-RULE.
045500*---------------------------------------------------------------*
045600     IF  WK-C-ATTR-VALUE = SPACES
045700         MOVE "3"                    TO    WK-C-ATTR-FLAG
045800         ADD  1 TO WK-N-CTL-MDL-FLAG3 (WK-N-ATTR-SUB)
045900         GO TO D300-APPLY-RANGE-ONLY-RULE-EX.
046000*
046100     INSPECT WK-C-ATTR-VALUE CONVERTING                           DQB036
046200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                          DQB036
046300         "abcdefghijklmnopqrstuvwxyz".                            DQB036
046400*
046500     PERFORM D500-TEST-STRING-IN-LIST
046600        THRU D500-TEST-STRING-IN-LIST-EX.
046700     IF  WK-C-NUM-IS-VALID
046800         MOVE "0"                    TO    WK-C-ATTR-FLAG
046900         ADD  1 TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)
047000     ELSE
047100         MOVE "1"                    TO    WK-C-ATTR-FLAG
047200         ADD  1 TO WK-N-CTL-MDL-FLAG1 (WK-N-ATTR-SUB)
047300     END-IF.
047400*
047500 D300-APPLY-RANGE-ONLY-RULE-EX.
047600     EXIT.
047700*
047800*---------------------------------------------------------------*
047900 D400-CONVERT-STRING-VALUE.
048000*---------------------------------------------------------------*
048100     INSPECT WK-C-ATTR-VALUE CONVERTING
048200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
048300         "abcdefghijklmnopqrstuvwxyz".
048400*
048500     IF  WR-RULE-HAS-RANGE (WK-N-RULE-FOUND-SUB) = "Y"
048600         PERFORM D500-TEST-STRING-IN-LIST
048700            THRU D500-TEST-STRING-IN-LIST-EX
048800         IF  WK-C-NUM-IS-VALID
048900             MOVE "0"                TO    WK-C-ATTR-FLAG
049000             ADD  1 TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)
049100         ELSE
049200             MOVE "1"                TO    WK-C-ATTR-FLAG
049300             ADD  1 TO WK-N-CTL-MDL-FLAG1 (WK-N-ATTR-SUB)
049400         END-IF
049500     ELSE
049600         MOVE "0"                    TO    WK-C-ATTR-FLAG
049700         ADD  1 TO WK-N-CTL-MDL-FLAG0 (WK-N-ATTR-SUB)
049800     END-IF.
049900*
050000 D400-CONVERT-STRING-VALUE-EX.
050100     EXIT.
050200*
050300*---------------------------------------------------------------*
050400 D500-TEST-STRING-IN-LIST.
050500*---------------------------------------------------------------*
050600*    TRUE/FALSE RESULT IS RETURNED IN WK-C-NUM-VALID-SW - THE
050700*    SWITCH IS SHARED WITH THE NUMERIC SCANNER SINCE THE TWO ARE
050800*    NEVER ACTIVE AT THE SAME TIME.
050900     MOVE    "N"                     TO    WK-C-NUM-VALID-SW.
051000*
051100     IF  WR-RULE-VALUES (WK-N-RULE-FOUND-SUB) = SPACES
051200         MOVE "Y"                    TO    WK-C-NUM-VALID-SW
051300         GO TO D500-TEST-STRING-IN-LIST-EX.
051400*
051500     PERFORM D510-TEST-ONE-LIST-VALUE
051600        THRU D510-TEST-ONE-LIST-VALUE-EX
051700           VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 4.
051800*
051900 D500-TEST-STRING-IN-LIST-EX.
052000     EXIT.
052100*
052200*---------------------------------------------------------------*
052300 D510-TEST-ONE-LIST-VALUE.
052400*---------------------------------------------------------------*
052500     IF  WK-C-ATTR-VALUE =
052600         WR-RULE-VALUE-ENTRY (WK-N-RULE-FOUND-SUB WK-N-SUB2)
052700         MOVE "Y"                    TO    WK-C-NUM-VALID-SW.
052800*
052900 D510-TEST-ONE-LIST-VALUE-EX.
053000     EXIT.
053100*
053200*---------------------------------------------------------------*
053300 D100-VALIDATE-NUMERIC-TEXT.
053400*---------------------------------------------------------------*
053500*    DQB035 - SCANS WK-C-NUM-TEXT ONE CHARACTER AT A TIME.
053600*    ACCEPTS AN OPTIONAL LEADING SIGN, DIGITS, AND AT MOST ONE
053700*    DECIMAL POINT.  DECIMAL DIGITS BEYOND THE SECOND ARE
053800*    COUNTED BUT NOT KEPT - NO ROUNDING IS PERFORMED.
053900     MOVE    "Y"                     TO    WK-C-NUM-VALID-SW.
054000     MOVE    +1                      TO    WK-N-NUM-SIGN.
054100     MOVE    ZERO                    TO    WK-N-NUM-WHOLE
054200                                            WK-N-NUM-FRAC
054300                                            WK-N-NUM-DOT-SEEN
054400                                            WK-N-NUM-DOT-COUNT
054500                                            WK-N-NUM-DEC-DIGITS
054600                                            WK-N-NUM-DIGIT-COUNT
054700                                            WK-N-NUM-RESULT.
054800*
054900     PERFORM D110-SCAN-ONE-CHARACTER
055000        THRU D110-SCAN-ONE-CHARACTER-EX
055100           VARYING WK-N-SUB2 FROM 1 BY 1 UNTIL WK-N-SUB2 > 10.
055200*
055300     IF  WK-N-NUM-DIGIT-COUNT = ZERO
055400         MOVE "N"                    TO    WK-C-NUM-VALID-SW.
055500*
055600     IF  WK-C-NUM-IS-VALID
055700         COMPUTE WK-N-NUM-RESULT =                                DQB035  
055800             WK-N-NUM-SIGN * (WK-N-NUM-WHOLE +                    DQB035  
055900                              (WK-N-NUM-FRAC / 100)).             DQB035  
056000*
056100 D100-VALIDATE-NUMERIC-TEXT-EX.
056200     EXIT.
056300*
056400*---------------------------------------------------------------*
056500 D110-SCAN-ONE-CHARACTER.
056600*---------------------------------------------------------------*
056700     EVALUATE TRUE
056800         WHEN WK-C-NUM-CHAR (WK-N-SUB2) = SPACE
056900             CONTINUE
057000         WHEN WK-C-NUM-CHAR (WK-N-SUB2) = "+"
057100             IF  WK-N-SUB2 NOT = 1
057200             OR  WK-N-NUM-DIGIT-COUNT > 0
057300                 MOVE "N"            TO    WK-C-NUM-VALID-SW
057400             END-IF
057500         WHEN WK-C-NUM-CHAR (WK-N-SUB2) = "-"
057600             IF  WK-N-SUB2 NOT = 1
057700             OR  WK-N-NUM-DIGIT-COUNT > 0
057800                 MOVE "N"            TO    WK-C-NUM-VALID-SW
057900             ELSE
058000                 MOVE -1             TO    WK-N-NUM-SIGN
058100             END-IF
058200         WHEN WK-C-NUM-CHAR (WK-N-SUB2) = "."
058300             ADD  1                  TO    WK-N-NUM-DOT-COUNT
058400             IF  WK-N-NUM-DOT-COUNT > 1
058500                 MOVE "N"            TO    WK-C-NUM-VALID-SW
058600             ELSE
058700                 MOVE 1              TO    WK-N-NUM-DOT-SEEN
058800             END-IF
058900         WHEN WK-C-NUM-CHAR (WK-N-SUB2) >= "0"
059000          AND WK-C-NUM-CHAR (WK-N-SUB2) <= "9"
059100             ADD  1                  TO    WK-N-NUM-DIGIT-COUNT
059200             MOVE WK-C-NUM-CHAR (WK-N-SUB2)
059300                                     TO    WK-N-NUM-CHAR-VAL
059400             IF  WK-N-NUM-DOT-SEEN = 0
059500                 COMPUTE WK-N-NUM-WHOLE =
059600                     WK-N-NUM-WHOLE * 10 + WK-N-NUM-CHAR-VAL
059700             ELSE
059800                 IF  WK-N-NUM-DEC-DIGITS < 2
059900                     COMPUTE WK-N-NUM-FRAC =
060000                        WK-N-NUM-FRAC * 10 + WK-N-NUM-CHAR-VAL
060100                     ADD 1           TO    WK-N-NUM-DEC-DIGITS
060200                 END-IF
060300             END-IF
060400         WHEN OTHER
060500             MOVE "N"                TO    WK-C-NUM-VALID-SW
060600     END-EVALUATE.
060700*
060800 D110-SCAN-ONE-CHARACTER-EX.
060900     EXIT.
061000*---------------------------------------------------------------*
061100*                   PROGRAM SUBROUTINE                         *
061200*---------------------------------------------------------------*
061300 Y900-ABNORMAL-TERMINATION.
061400     PERFORM Z000-END-PROGRAM-ROUTINE.
061500     MOVE    16                      TO    RETURN-CODE.
061600     EXIT PROGRAM.
061700*
061800 Z000-END-PROGRAM-ROUTINE.
061900     CLOSE   RULE-FILE FLAGGED-FILE.
062000     IF  NOT WK-C-SUCCESSFUL
062100         DISPLAY "DQBVMDL - CLOSE FILE ERROR"
062200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
062300*
062400 Z999-END-PROGRAM-ROUTINE-EX.
062500     EXIT.
062600*
062700******************************************************************
062800*                     END OF PROGRAM DQBVMDL                    *
062900******************************************************************
