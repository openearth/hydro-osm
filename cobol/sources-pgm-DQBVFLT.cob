000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBVFLT.
000500 AUTHOR.         R W KOVACS.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ FEATURE-FILE AND
001200*               BUILD THE ACCEPTED-FEATURE WORKING TABLE FOR
001300*               WHICHEVER CHECK THE DRIVER IS RUNNING.  A
001400*               FEATURE IS ACCEPTED WHEN ITS FEAT-KEY MATCHES THE
001500*               CONFIGURED FILTER KEY, ITS CLASS VALUE MATCHES
001600*               THE FILTER VALUE LIST (OR THE LIST IS EMPTY AND
001700*               THE CLASS VALUE IS MEANINGFUL), AND - WHEN A
001800*               BOUNDING BOX IS CONFIGURED - AT LEAST ONE
001900*               ENDPOINT FALLS INSIDE IT.
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* MOD.#   INIT    DATE        DESCRIPTION
002400* ------  ------  ----------  -----------------------------------
002500* DQB001  RWK     14 MAR 1986 - INITIAL VERSION.
002600* DQB013  THG     02 SEP 1991 - TABLE EXPANDED TO 2000 ENTRIES,
002700*                   SEE DQBWTAB.
002800* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS
002900*                   PROCESSED BY THIS ROUTINE, NO CHANGE
003000*                   REQUIRED.
003100* DQB031  MAO     11 JUL 2006 - ROUTINE IS NOW CALLED TWICE PER
003200*                   RUN FOR THE CROSSINGS CHECK (ONCE FOR ROADS,
003300*                   ONCE FOR WATERWAYS) - TABLE IS RE-INITIALIZED
003400*                   ON EVERY CALL, SEE A010 BELOW.
003500*****************************************************************
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FEATURE-FILE ASSIGN TO FEATFILE
004800            ORGANIZATION      IS LINE SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000*
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  FEATURE-FILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS DQB-FEATURE-RECORD.
005900     COPY DQBFEAT.
006000*
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM DQBVFLT **".
006500*
006600 01  WK-C-COMMON.
006700     COPY DQBCMWS.
006800*
006900 77  WK-N-SUB1                       PIC S9(04) COMP VALUE ZERO.
007000 77  WK-N-SUB4                       PIC S9(04) COMP VALUE ZERO.
007100 77  WK-C-ACCEPT-SW                  PIC X(01).
007200     88  WK-C-FEATURE-ACCEPTED            VALUE "Y".
007300     88  WK-C-FEATURE-REJECTED            VALUE "N".
007400 77  WK-C-EOF-SW                     PIC X(01) VALUE "N".
007500     88  WK-C-END-OF-FEATURE-FILE         VALUE "Y".
007600*
007700* --------- FILTER-KEY TRACE, FOR THE "KEY NOT FOUND" MESSAGE --*
007800 01  WK-C-KEY-TRACE.
007900     05  WK-C-KEY-TRACE-X            PIC X(10).
008000     05  WK-C-KEY-TRACE-TAB REDEFINES WK-C-KEY-TRACE-X.
008100         10  WK-C-KEY-TRACE-CHAR     PIC X(01) OCCURS 10 TIMES.
008200*
008300 EJECT
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 01  WK-C-CTL-BLOCK.
008800     COPY DQBCTL.
008900*
009000 01  WK-C-FEAT-TABLE.
009100     COPY DQBWTAB.
009200*
009300 EJECT
009400********************************************************
009500 PROCEDURE DIVISION USING WK-C-CTL-BLOCK, WK-C-FEAT-TABLE.
009600********************************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z999-END-PROGRAM-ROUTINE-EX.
010200     EXIT PROGRAM.
010300*
010400*---------------------------------------------------------------*
010500 A000-PROCESS-CALLED-ROUTINE.
010600*---------------------------------------------------------------*
010700     PERFORM A010-INITIALIZE-TABLE
010800        THRU A010-INITIALIZE-TABLE-EX.
010900*
011000     OPEN INPUT FEATURE-FILE.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "DQBVFLT - OPEN FILE ERROR - FEATURE-FILE"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO Y900-ABNORMAL-TERMINATION.
011500*
011600     PERFORM B000-READ-FEATURE-FILE
011700        THRU B099-READ-FEATURE-FILE-EX.
011800*
011900     PERFORM C000-FILTER-LOOP
012000        THRU C099-FILTER-LOOP-EX
012100           UNTIL WK-C-END-OF-FEATURE-FILE.
012200*
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT.
012500*
012600*---------------------------------------------------------------*
012700 A010-INITIALIZE-TABLE.                                           DQB031  
012800*---------------------------------------------------------------*
012900     INITIALIZE WK-C-FEAT-TABLE.                                  DQB031  
013000     MOVE    ZERO                    TO    WK-N-CTL-FLT-READ      DQB031  
013100                                            WK-N-CTL-FLT-ACCEPTED
013200                                            WK-N-CTL-FLT-REJECTED.
013300*
013400 A010-INITIALIZE-TABLE-EX.
013500     EXIT.
013600*
013700*---------------------------------------------------------------*
013800 B000-READ-FEATURE-FILE.
013900*---------------------------------------------------------------*
014000     READ FEATURE-FILE.
014100     IF  WK-C-SUCCESSFUL
014200         GO TO B099-READ-FEATURE-FILE-EX.
014300*
014400     IF  WK-C-END-OF-FILE
014500         SET WK-C-END-OF-FEATURE-FILE TO TRUE
014600         GO TO B099-READ-FEATURE-FILE-EX.
014700*
014800     DISPLAY "DQBVFLT - READ ERROR - FEATURE-FILE"
014900     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015000     GO TO Y900-ABNORMAL-TERMINATION.
015100*
015200 B099-READ-FEATURE-FILE-EX.
015300     EXIT.
015400*
015500*---------------------------------------------------------------*
015600 C000-FILTER-LOOP.
015700*---------------------------------------------------------------*
015800     ADD     1                       TO    WK-N-CTL-FLT-READ.
015900     SET     WK-C-FEATURE-REJECTED   TO    TRUE.
016000*
016100     IF  FEAT-KEY OF DQB-FEATURE-RECORD NOT = WK-C-CTL-FLT-KEY
016200         MOVE WK-C-CTL-FLT-KEY       TO    WK-C-KEY-TRACE-X
016300         GO TO C080-COUNT-RESULT.
016400*
016500     PERFORM C010-TEST-FILTER-VALUE
016600        THRU C010-TEST-FILTER-VALUE-EX.
016700*
016800     IF  NOT WK-C-FEATURE-ACCEPTED
016900         GO TO C080-COUNT-RESULT.
017000*
017100     IF  WK-C-CTL-FLT-BBOX-ACTIVE
017200         PERFORM C020-TEST-BOUNDING-BOX
017300            THRU C020-TEST-BOUNDING-BOX-EX.
017400*
017500     IF  WK-C-FEATURE-ACCEPTED
017600         PERFORM C030-ADD-TABLE-ENTRY
017700            THRU C030-ADD-TABLE-ENTRY-EX.
017800*
017900 C080-COUNT-RESULT.
018000     IF  WK-C-FEATURE-ACCEPTED
018100         ADD     1                   TO    WK-N-CTL-FLT-ACCEPTED
018200     ELSE
018300         ADD     1                   TO    WK-N-CTL-FLT-REJECTED
018400     END-IF.
018500*
018600     PERFORM B000-READ-FEATURE-FILE
018700        THRU B099-READ-FEATURE-FILE-EX.
018800*
018900 C099-FILTER-LOOP-EX.
019000     EXIT.
019100*
019200*---------------------------------------------------------------*
019300 C010-TEST-FILTER-VALUE.
019400*---------------------------------------------------------------*
019500     SET     WK-C-FEATURE-REJECTED   TO    TRUE.
019600*
019700     IF  WK-C-CTL-FLT-VALUES = SPACES
019800         IF  FEAT-CLASS OF DQB-FEATURE-RECORD NOT = SPACES
019900         AND FEAT-CLASS OF DQB-FEATURE-RECORD NOT = "-1"
020000             SET WK-C-FEATURE-ACCEPTED TO TRUE
020100         END-IF
020200         GO TO C010-TEST-FILTER-VALUE-EX.
020300*
020400     PERFORM C015-TEST-ONE-FILTER-VALUE
020500        THRU C015-TEST-ONE-FILTER-VALUE-EX
020600           VARYING WK-N-SUB4 FROM 1 BY 1 UNTIL WK-N-SUB4 > 4.
020700*
020800 C010-TEST-FILTER-VALUE-EX.
020900     EXIT.
021000*
021100*---------------------------------------------------------------*
021200 C015-TEST-ONE-FILTER-VALUE.
021300*---------------------------------------------------------------*
021400     IF  FEAT-CLASS OF DQB-FEATURE-RECORD
021500             = WK-C-CTL-FLT-VALUE-ENTRY (WK-N-SUB4)
021600         SET WK-C-FEATURE-ACCEPTED TO TRUE.
021700*
021800 C015-TEST-ONE-FILTER-VALUE-EX.
021900     EXIT.
022000*
022100*---------------------------------------------------------------*
022200 C020-TEST-BOUNDING-BOX.
022300*---------------------------------------------------------------*
022400*    DQB-FEATURE-RECORD LIES ENTIRELY OUTSIDE THE BOX ONLY WHEN
022500*    BOTH ENDPOINTS ARE OUTSIDE IT - REJECT ONLY THEN.
022600     IF  (FEAT-X1 OF DQB-FEATURE-RECORD < WK-N-CTL-FLT-XMIN
022700      OR   FEAT-X1 OF DQB-FEATURE-RECORD > WK-N-CTL-FLT-XMAX
022800      OR   FEAT-Y1 OF DQB-FEATURE-RECORD < WK-N-CTL-FLT-YMIN
022900      OR   FEAT-Y1 OF DQB-FEATURE-RECORD > WK-N-CTL-FLT-YMAX)
023000     AND (FEAT-X2 OF DQB-FEATURE-RECORD < WK-N-CTL-FLT-XMIN
023100      OR   FEAT-X2 OF DQB-FEATURE-RECORD > WK-N-CTL-FLT-XMAX
023200      OR   FEAT-Y2 OF DQB-FEATURE-RECORD < WK-N-CTL-FLT-YMIN
023300      OR   FEAT-Y2 OF DQB-FEATURE-RECORD > WK-N-CTL-FLT-YMAX)
023400         SET WK-C-FEATURE-REJECTED TO TRUE.
023500*
023600 C020-TEST-BOUNDING-BOX-EX.
023700     EXIT.
023800*
023900*---------------------------------------------------------------*
024000 C030-ADD-TABLE-ENTRY.
024100*---------------------------------------------------------------*
024200     IF  WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE NOT < 2000
024300         DISPLAY "DQBVFLT - FEATURE TABLE FULL, ENTRY SKIPPED"
024400         GO TO C030-ADD-TABLE-ENTRY-EX.
024500*
024600     ADD     1                       TO    WK-N-FEAT-COUNT
024700                                            OF WK-C-FEAT-TABLE.
024800     MOVE    WK-N-FEAT-COUNT OF WK-C-FEAT-TABLE  TO    WK-N-SUB1.
024900*
025000     MOVE FEAT-ID              TO   WE-FEAT-ID (WK-N-SUB1).
025100     MOVE FEAT-CLASS           TO   WE-FEAT-CLASS (WK-N-SUB1).
025200     MOVE FEAT-KEY             TO   WE-FEAT-KEY (WK-N-SUB1).
025300     MOVE FEAT-WIDTH-TXT       TO   WE-FEAT-WIDTH-TXT (WK-N-SUB1).
025400     MOVE FEAT-DEPTH-TXT       TO   WE-FEAT-DEPTH-TXT (WK-N-SUB1).
025500     MOVE FEAT-BRIDGE          TO   WE-FEAT-BRIDGE (WK-N-SUB1).
025600     MOVE FEAT-TUNNEL          TO   WE-FEAT-TUNNEL (WK-N-SUB1).
025700     MOVE FEAT-X1              TO   WE-FEAT-X1 (WK-N-SUB1).
025800     MOVE FEAT-Y1              TO   WE-FEAT-Y1 (WK-N-SUB1).
025900     MOVE FEAT-X2              TO   WE-FEAT-X2 (WK-N-SUB1).
026000     MOVE FEAT-Y2              TO   WE-FEAT-Y2 (WK-N-SUB1).
026100     MOVE SPACES               TO   WE-FEAT-LABEL (WK-N-SUB1).
026200     SET     WE-FEAT-NOT-CONNECTED (WK-N-SUB1) TO TRUE.
026300*
026400 C030-ADD-TABLE-ENTRY-EX.
026500     EXIT.
026600*---------------------------------------------------------------*
026700*                   PROGRAM SUBROUTINE                         *
026800*---------------------------------------------------------------*
026900 Y900-ABNORMAL-TERMINATION.
027000     PERFORM Z000-END-PROGRAM-ROUTINE.
027100     MOVE    16                      TO    RETURN-CODE.
027200     EXIT PROGRAM.
027300*
027400 Z000-END-PROGRAM-ROUTINE.
027500     CLOSE   FEATURE-FILE.
027600     IF  NOT WK-C-SUCCESSFUL
027700         DISPLAY "DQBVFLT - CLOSE FILE ERROR - FEATURE-FILE"
027800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027900*
028000 Z999-END-PROGRAM-ROUTINE-EX.
028100     EXIT.
028200*
028300******************************************************************
028400*                     END OF PROGRAM DQBVFLT                    *
028500******************************************************************
