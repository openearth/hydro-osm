000100*****************************************************************
000200* DQBRTAB - DATA-MODEL RULE WORKING TABLE
000300* BUILT BY DQBVMDL FROM THE RULE-FILE AT THE START OF A RUN.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* MOD.#   INIT    DATE        DESCRIPTION
000800* ------  ------  ----------  -----------------------------------
000900* DQB003  RWK     02 SEP 1986 - INITIAL VERSION, 20 ENTRIES.
001000* DQB017  THG     11 FEB 1993 - EXPANDED TO 50 ENTRIES AND ADDED
001100*                   THE CONDITION FIELDS TO MATCH DQBRULE.
001200*****************************************************************
001300     05  WK-N-RULE-COUNT          PIC S9(04) COMP VALUE ZERO.
001400     05  WK-C-RULE-ENTRY OCCURS 50 TIMES.                         DQB017  
001500         10  WR-RULE-KEY          PIC X(10).
001600         10  WR-RULE-TYPE         PIC X(05).
001700         10  WR-RULE-HAS-RANGE    PIC X(01).
001800         10  WR-RULE-RANGE-LO     PIC S9(05)V9(02).
001900         10  WR-RULE-RANGE-HI     PIC S9(05)V9(02).
002000         10  WR-RULE-VALUES.
002100             15  WR-RULE-VALUE-ENTRY OCCURS 4 TIMES
002200                                  PIC X(10).
002300         10  WR-RULE-COND-KEY     PIC X(10).                      DQB017  
002400         10  WR-RULE-COND-VAL     PIC X(10).                      DQB017  
002500         10  FILLER               PIC X(05).
