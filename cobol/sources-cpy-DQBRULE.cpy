000100*****************************************************************
000200* DQBRULE - DATA-MODEL RULE CATALOGUE RECORD
000300* ONE ENTRY PER CHECKED FEATURE ATTRIBUTE.  LOADED ENTIRELY INTO
000400* WORKING STORAGE BY DQBVMDL BEFORE ANY FEATURE IS TESTED.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------  ------  ----------  -----------------------------------
001000* DQB003  RWK     02 SEP 1986 - INITIAL VERSION.
001100* DQB017  THG     11 FEB 1993 - ADDED RULE-COND-KEY/RULE-COND-VAL
001200*                   FOR THE CONDITIONAL-ATTRIBUTE RULES USED ON
001300*                   THE DEPTH CHECK (WATERWAY CLASS MUST EQUAL
001400*                   A GIVEN VALUE BEFORE DEPTH IS MANDATORY).
001500*****************************************************************
001600 01  DQB-RULE-RECORD.
001700     05  RULE-KEY                PIC X(10).
001800*        ATTRIBUTE (TAG) NAME THE RULE APPLIES TO.
001900     05  RULE-TYPE                PIC X(05).
002000*        MANDATED DATA TYPE - STR, INT, FLOAT, OR BLANK.
002100     05  RULE-HAS-RANGE           PIC X(01).
002200*        "Y" IF A VALUE RANGE OR ALLOWED LIST APPLIES.
002300     05  RULE-RANGE-LO            PIC S9(05)V9(02).
002400*        NUMERIC RANGE MINIMUM (NUMERIC TYPES ONLY).
002500     05  RULE-RANGE-HI            PIC S9(05)V9(02).
002600*        NUMERIC RANGE MAXIMUM (NUMERIC TYPES ONLY).
002700     05  RULE-VALUES              PIC X(40).
002800*        FOR STRING TYPES, UP TO 4 ALLOWED VALUES OF X(10) EACH.
002900     05  RULE-VALUES-TAB REDEFINES RULE-VALUES.
003000         10  RULE-VALUE-ENTRY OCCURS 4 TIMES
003100                              PIC X(10).
003200     05  RULE-COND-KEY            PIC X(10).                      DQB017  
003300*        PRE-CONDITION ATTRIBUTE NAME, BLANK = UNCONDITIONAL.     DQB017  
003400     05  RULE-COND-VAL             PIC X(10).                     DQB017  
003500*        VALUE THE PRE-CONDITION ATTRIBUTE MUST EQUAL.            DQB017  
003600     05  FILLER                    PIC X(03).
003700*        RESERVED FOR FUTURE RULE ATTRIBUTES.
