000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBDR000 IS INITIAL.
000500 AUTHOR.         R W KOVACS.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE FEATURE DATA-QUALITY BATCH
001200*               RUN.  FILTERS THE CANDIDATE FEATURE EXTRACT,
001300*               CALLS WHICHEVER OF THE THREE QUALITY CHECKS IS
001400*               SWITCHED ON, AND PRINTS THE RUN SUMMARY.  ONE
001500*               CHECK IS PERFORMED PER RUN - SEE THE UPSI
001600*               SWITCHES BELOW.
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* MOD.#   INIT    DATE        DESCRIPTION
002100* ------  ------  ----------  -----------------------------------
002200* DQB001  RWK     14 MAR 1986 - INITIAL VERSION, DATA-MODEL CHECK
002300*                   ONLY.
002400* DQB007  RWK     18 OCT 1986 - ADDED UPSI-1, CONNECTIVITY CHECK.
002500* DQB010  THG     05 DEC 1986 - ADDED UPSI-2, CROSSINGS CHECK.
002600* DQB014  THG     02 SEP 1991 - COUNTY-WIDE RUNS WERE RUNNING OUT
002700*                   OF TABLE SPACE - SEE DQBWTAB DQB013.
002800* DQB022  PDS     19 JAN 1999 - YEAR 2000 COMPLIANCE REVIEW.  NO
002900*                   WINDOWED DATE FIELDS IN THIS PROGRAM, RUN
003000*                   PARAMETERS ARE NOT DATE-DEPENDENT.  NO CHANGE
003100*                   REQUIRED.
003200* DQB031  MAO     11 JUL 2006 - REWROTE THE CROSSINGS CHECK TO
003300*                   CARRY A SEPARATE ROAD TABLE AND WATER TABLE;
003400*                   DRIVER NOW CALLS DQBVFLT TWICE FOR UPSI-2.
003500* DQB040  MAO     23 OCT 2008 - RUN PARAMETERS (FILTER KEY/VALUES,
003600*                   SEED LIST, TOLERANCE) ARE NOW HARD-CODED AT
003700*                   A010-SET-RUN-PARAMETERS PER TICKET DQB-EC-
003800*                   4471 - THE OLD //DQBOPT OPTIONS CARD IS
003900*                   RETIRED.
004000*****************************************************************
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF
005200                   UPSI-1 IS UPSI-SWITCH-1
005300                     ON  STATUS IS U1-ON
005400                     OFF STATUS IS U1-OFF
005500                   UPSI-2 IS UPSI-SWITCH-2
005600                     ON  STATUS IS U2-ON
005700                     OFF STATUS IS U2-OFF.
005800*    UPSI-0 ON  = RUN THE DATA-MODEL CHECK.
005900*    UPSI-1 ON  = RUN THE CONNECTIVITY CHECK.
006000*    UPSI-2 ON  = RUN THE CROSSINGS CHECK.
006100*    EXACTLY ONE SWITCH IS SET ON FOR A GIVEN RUN - SEE THE
006200*    RUN JCL.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    NO FILES ARE OWNED DIRECTLY BY THE DRIVER - FEATURE-FILE,
006700*    RULE-FILE AND THE OUTPUT FILES ARE OPENED BY THE CALLED
006800*    ROUTINE THAT USES THEM.
006900*
007000***************
007100 DATA DIVISION.
007200***************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM DQBDR000 **".
007700*
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01  WK-C-CTL-BLOCK.
008000     COPY DQBCTL.
008100*
008200 01  WK-C-ROAD-TABLE.
008300     COPY DQBWTAB.
008400*
008500 01  WK-C-WATER-TABLE.
008600     COPY DQBWTAB.
008700*
008800* ------------- UPSI SWITCH TRACE, FOR THE OPERATOR LOG ---------*
008900 01  WK-C-SWITCH-TRACE.
009000     05  WK-C-SWITCH-TRACE-X         PIC X(03) VALUE SPACES.
009100     05  WK-C-SWITCH-TRACE-TAB REDEFINES WK-C-SWITCH-TRACE-X.
009200         10  WK-C-SWITCH-TRACE-ENTRY PIC X(01) OCCURS 3 TIMES.
009300 EJECT
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700*    NONE - DQBDR000 IS THE TOP OF THE RUN, IT TAKES NO
009800*    PARAMETERS.
009900*
010000 EJECT
010100**********************
010200 PROCEDURE DIVISION.
010300**********************
010400 MAIN-MODULE.
010500     PERFORM A010-SET-RUN-PARAMETERS
010600        THRU A010-SET-RUN-PARAMETERS-EX.
010700     PERFORM B000-SELECT-AND-RUN-CHECK
010800        THRU B000-SELECT-AND-RUN-CHECK-EX.
010900     PERFORM C000-PRINT-SUMMARY-REPORT
011000        THRU C000-PRINT-SUMMARY-REPORT-EX.
011100     GOBACK.
011200*
011300*---------------------------------------------------------------*
011400 A010-SET-RUN-PARAMETERS.                                         DQB040  
011500*---------------------------------------------------------------*
011600*    DQB040 - RUN PARAMETERS ARE FIXED FOR THIS SHOP'S STANDARD
011700*    WATERWAY DATA-QUALITY RUN.  A DIFFERENT AREA OR ATTRIBUTE
011800*    SET REQUIRES A RECOMPILE - SIGNED OFF PER TICKET DQB-EC-4471.
011900     MOVE    SPACES                  TO    WK-C-CTL-BLOCK.        DQB040  
012000     MOVE    "WTRWY-RGN1"            TO    WK-C-CTL-AREA-LABEL.   DQB040  
012100     MOVE    "WATERWAY"              TO    WK-C-CTL-FLT-KEY.      DQB040  
012200     MOVE    SPACES                  TO    WK-C-CTL-FLT-VALUES.
012300     MOVE    "N"                     TO    WK-C-CTL-FLT-BBOX-SW.
012400     MOVE    ZERO                    TO    WK-N-CTL-FLT-XMIN
012500                                            WK-N-CTL-FLT-XMAX
012600                                            WK-N-CTL-FLT-YMIN
012700                                            WK-N-CTL-FLT-YMAX.
012800     MOVE "RIVER     "         TO   WK-C-CTL-SEED-ENTRY (1).
012900     MOVE SPACES               TO   WK-C-CTL-SEED-ENTRY (2)
013000                                     WK-C-CTL-SEED-ENTRY (3)
013100                                     WK-C-CTL-SEED-ENTRY (4).
013200     MOVE    0.0001000               TO    WK-N-CTL-TOLERANCE.    DQB040  
013300*
013400     MOVE "0"                  TO   WK-C-SWITCH-TRACE-ENTRY (1)
013500                                     WK-C-SWITCH-TRACE-ENTRY (2)
013600                                     WK-C-SWITCH-TRACE-ENTRY (3).
013700     IF  U0-ON
013800         MOVE "1" TO WK-C-SWITCH-TRACE-ENTRY (1).
013900     IF  U1-ON
014000         MOVE "1" TO WK-C-SWITCH-TRACE-ENTRY (2).
014100     IF  U2-ON
014200         MOVE "1" TO WK-C-SWITCH-TRACE-ENTRY (3).
014300     DISPLAY "DQBDR000 - UPSI SWITCHES ARE " WK-C-SWITCH-TRACE-X.
014400*
014500     IF  U0-ON
014600         SET WK-C-CTL-DATA-MODEL     TO TRUE
014700     ELSE
014800     IF  U1-ON
014900         SET WK-C-CTL-CONNECTIVITY   TO TRUE
015000     ELSE
015100     IF  U2-ON
015200         SET WK-C-CTL-CROSSINGS      TO TRUE
015300     ELSE
015400         DISPLAY "DQBDR000 - NO CHECK SWITCH IS ON"
015500         GO TO Y900-ABNORMAL-TERMINATION
015600     END-IF
015700     END-IF
015800     END-IF.
015900*
016000 A010-SET-RUN-PARAMETERS-EX.
016100     EXIT.
016200*
016300*---------------------------------------------------------------*
016400 B000-SELECT-AND-RUN-CHECK.
016500*---------------------------------------------------------------*
016600     EVALUATE TRUE
016700         WHEN WK-C-CTL-DATA-MODEL
016800             PERFORM B100-RUN-DATA-MODEL-CHECK
016900                THRU B100-RUN-DATA-MODEL-CHECK-EX
017000         WHEN WK-C-CTL-CONNECTIVITY
017100             PERFORM B200-RUN-CONNECTIVITY-CHECK
017200                THRU B200-RUN-CONNECTIVITY-CHECK-EX
017300         WHEN WK-C-CTL-CROSSINGS
017400             PERFORM B300-RUN-CROSSINGS-CHECK
017500                THRU B300-RUN-CROSSINGS-CHECK-EX
017600         WHEN OTHER
017700             DISPLAY "DQBDR000 - INVALID CHECK CODE"
017800             GO TO Y900-ABNORMAL-TERMINATION
017900     END-EVALUATE.
018000*
018100 B000-SELECT-AND-RUN-CHECK-EX.
018200     EXIT.
018300*
018400*---------------------------------------------------------------*
018500 B100-RUN-DATA-MODEL-CHECK.
018600*---------------------------------------------------------------*
018700     CALL "DQBVFLT" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE.
018800*        THE "ROAD TABLE" WORKING AREA IS REUSED TO HOLD THE
018900*        ACCEPTED WATERWAY FEATURES FOR THIS CHECK - DQBWTAB IS
019000*        GENERIC, THE NAME IS JUST THE COPYBOOK'S OWN.
019100     CALL "DQBVMDL" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE.
019200*
019300 B100-RUN-DATA-MODEL-CHECK-EX.
019400     EXIT.
019500*
019600*---------------------------------------------------------------*
019700 B200-RUN-CONNECTIVITY-CHECK.                                     DQB007  
019800*---------------------------------------------------------------*
019900     CALL "DQBVFLT" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE.        DQB007  
020000     CALL "DQBVCON" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE.        DQB007  
020100*
020200 B200-RUN-CONNECTIVITY-CHECK-EX.
020300     EXIT.
020400*
020500*---------------------------------------------------------------*
020600 B300-RUN-CROSSINGS-CHECK.                                        DQB010  
020700*---------------------------------------------------------------*
020800*    DQB031 - TWO SEPARATE FILTER PASSES OVER FEATURE-FILE, ONE
020900*    FOR ROADS AND ONE FOR WATERWAYS, EACH BUILDING ITS OWN
021000*    TABLE BEFORE DQBVCRS PAIRS THEM UP.
021100     MOVE    "HIGHWAY"               TO    WK-C-CTL-FLT-KEY.      DQB031  
021200     MOVE "PRIMARY   "         TO   WK-C-CTL-FLT-VALUE-ENTRY (1).
021300     MOVE "SECONDARY "         TO   WK-C-CTL-FLT-VALUE-ENTRY (2).
021400     MOVE SPACES               TO   WK-C-CTL-FLT-VALUE-ENTRY (3)
021500                                     WK-C-CTL-FLT-VALUE-ENTRY (4).
021600     CALL "DQBVFLT" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE.        DQB031  
021700*
021800     MOVE    "WATERWAY"              TO    WK-C-CTL-FLT-KEY.      DQB031  
021900     MOVE    SPACES                  TO    WK-C-CTL-FLT-VALUES.
022000     CALL "DQBVFLT" USING WK-C-CTL-BLOCK, WK-C-WATER-TABLE.       DQB031  
022100*
022200     CALL "DQBVCRS" USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE,        DQB031  
022300                           WK-C-WATER-TABLE.                      DQB031  
022400*
022500 B300-RUN-CROSSINGS-CHECK-EX.
022600     EXIT.
022700*
022800*---------------------------------------------------------------*
022900 C000-PRINT-SUMMARY-REPORT.
023000*---------------------------------------------------------------*
023100     CALL "DQBXRPT" USING WK-C-CTL-BLOCK.
023200*
023300 C000-PRINT-SUMMARY-REPORT-EX.
023400     EXIT.
023500*---------------------------------------------------------------*
023600*                   PROGRAM SUBROUTINE                         *
023700*---------------------------------------------------------------*
023800 Y900-ABNORMAL-TERMINATION.
023900     MOVE    16                      TO    RETURN-CODE.
024000     GOBACK.
024100*
024200******************************************************************
024300*                     END OF PROGRAM DQBDR000                   *
024400******************************************************************
