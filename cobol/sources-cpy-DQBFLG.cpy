000100*****************************************************************
000200* DQBFLG - FLAGGED-FEATURE OUTPUT RECORD
000300* WRITTEN BY DQBVMDL, ONE PER FEATURE TESTED BY THE DATA-MODEL
000400* CHECK.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------  ------  ----------  -----------------------------------
001000* DQB004  RWK     02 SEP 1986 - INITIAL VERSION.
001100* DQB017  THG     11 FEB 1993 - WIDENED FILLER TO LEAVE ROOM FOR
001200*                   A FUTURE FOURTH ATTRIBUTE.
001300*****************************************************************
001400 01  DQB-FLAGGED-RECORD.
001500     05  FLG-FEAT-ID              PIC 9(10).
001600*        FEATURE IDENTIFIER.
001700     05  FLG-AREA                 PIC X(10).
001800*        RUN/AREA LABEL, COPIED TO EVERY RECORD OF THE RUN.
001900     05  FLG-CLASS                PIC X(10).
002000*        CLASS VALUE, CONVERTED WHEN THE RULE CALLS FOR IT.
002100     05  FLG-CLASS-FLAG           PIC X(01).
002200*        0-3 OR BLANK (N/A) - SEE BUSINESS RULE NOTES BELOW.
002300     05  FLG-WIDTH                PIC S9(05)V9(02).
002400*        CONVERTED WIDTH VALUE, ZERO WHEN INVALID OR MISSING.
002500     05  FLG-WIDTH-FLAG           PIC X(01).
002600     05  FLG-DEPTH                PIC S9(05)V9(02).
002700*        CONVERTED DEPTH VALUE.
002800     05  FLG-DEPTH-FLAG           PIC X(01).
002900     05  FILLER                   PIC X(13).                      DQB017  
003000*
003100*    FLAG MEANINGS -
003200*      0 = VALID
003300*      1 = RIGHT TYPE, OUT OF RANGE
003400*      2 = WRONG DATA TYPE
003500*      3 = VALUE MISSING
003600*    BLANK = PRE-CONDITION NOT MET (N/A)
