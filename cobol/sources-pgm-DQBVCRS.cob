000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQBVCRS.
000500 AUTHOR.         T H GUNTHER.
000600 INSTALLATION.   MAPPING & SURVEY DIVISION.
000700 DATE-WRITTEN.   05 DEC 1986.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RUN THE ROAD/
001200*               WATERWAY CROSSINGS CHECK.  EVERY ROAD FEATURE
001300*               IS TESTED AGAINST EVERY WATERWAY FEATURE FOR A
001400*               2-D SEGMENT INTERSECTION.  EACH INTERSECTION
001500*               FOUND IS CLASSIFIED BY THE ROAD'S BRIDGE TAG AND
001600*               THE WATERWAY'S TUNNEL TAG - A CROSSING WITH
001700*               NEITHER IS AN UNMODELLED CROSSING.
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* MOD.#   INIT    DATE        DESCRIPTION
002200* ------  ------  ----------  -----------------------------------
002300* DQB010  THG     05 DEC 1986 - INITIAL VERSION - PROPER
002400*                   INTERSECTIONS ONLY.
002500* DQB009  THG     30 JUN 1989 - ADDED BRIDGE/TUNNEL CLASSIFIC-
002600*                   ATION AND THE UNMODELLED-CROSSING FLAG.
002700* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS
002800*                   PROCESSED BY THIS ROUTINE, NO CHANGE
002900*                   REQUIRED.
003000* DQB031  MAO     11 JUL 2006 - REWRITTEN TO TAKE A SEPARATE
003100*                   ROAD TABLE AND WATER TABLE ON THE LINKAGE
003200*                   INSTEAD OF SPLITTING ONE MIXED TABLE AT
003300*                   RUN TIME - SEE DQBDR000 DQB031.  ADDED THE
003400*                   COLLINEAR-OVERLAP CASE AT D100 - SURVEY
003500*                   HAD SEVERAL DIGITIZED CULVERTS RUNNING
003600*                   EXACTLY ALONG A ROAD CENTRELINE.
003700*****************************************************************
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CROSSING-FILE ASSIGN TO CRSSFILE
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  CROSSING-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS DQB-CROSSING-RECORD.
006100     COPY DQBCRSR.
006200*
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM DQBVCRS **".
006700*
006800 01  WK-C-COMMON.
006900     COPY DQBCMWS.
007000*
007100 77  WK-N-SUB1                       PIC S9(04) COMP VALUE ZERO.
007200 77  WK-N-SUB2                       PIC S9(04) COMP VALUE ZERO.
007300 77  WK-C-INTERSECT-SW               PIC X(01).
007400     88  WK-C-INTERSECT-FOUND            VALUE "Y".
007500     88  WK-C-INTERSECT-NOT-FOUND        VALUE "N".
007600 77  WK-C-BRIDGE-SW                  PIC X(01).
007700     88  WK-C-BRIDGE-PASSES               VALUE "Y".
007800 77  WK-C-TUNNEL-SW                  PIC X(01).
007900     88  WK-C-TUNNEL-PASSES               VALUE "Y".
008000*
008100* --------- SEGMENT-INTERSECTION WORK AREA (PARAMETRIC METHOD) --*
008200* ROAD SEGMENT RUNS P1-P2, WATERWAY SEGMENT RUNS P3-P4.  SOLVED
008300* AS  P1 + T*(P2-P1) = P3 + U*(P4-P3), 0 <= T <= 1, 0 <= U <= 1.
008400 77  WK-N-DX-ROAD                    PIC S9(04)V9(07).
008500 77  WK-N-DY-ROAD                    PIC S9(04)V9(07).
008600 77  WK-N-DX-WATER                   PIC S9(04)V9(07).
008700 77  WK-N-DY-WATER                   PIC S9(04)V9(07).
008800 77  WK-N-DX-START                   PIC S9(04)V9(07).
008900 77  WK-N-DY-START                   PIC S9(04)V9(07).
009000 77  WK-N-DENOM                      PIC S9(09)V9(14).
009100 77  WK-N-CROSS-CHECK                PIC S9(09)V9(14).
009200 77  WK-N-T-NUMERATOR                PIC S9(09)V9(14).
009300 77  WK-N-U-NUMERATOR                PIC S9(09)V9(14).
009400 77  WK-N-PARAM-T                    PIC S9(03)V9(09).
009500 77  WK-N-PARAM-U                    PIC S9(03)V9(09).
009600*
009700* --------- COLLINEAR-OVERLAP WORK AREA -------------------------*
009800 77  WK-N-PARAM-T3                   PIC S9(03)V9(09).
009900 77  WK-N-PARAM-T4                   PIC S9(03)V9(09).
010000 77  WK-N-OVERLAP-LO                 PIC S9(03)V9(09).
010100 77  WK-N-OVERLAP-HI                 PIC S9(03)V9(09).
010200*
010300* --------- INTERSECTION-POINT RESULT, BEFORE MOVE TO RECORD ----*
010400 77  WK-N-CRS-X                      PIC S9(04)V9(07).
010500 77  WK-N-CRS-Y                      PIC S9(04)V9(07).
010600*
010700* --------- STRUCTURE-TAG TRACE, FOR THE "NO TAG" MESSAGE -------*
010800 01  WK-C-TAG-TRACE.
010900     05  WK-C-TAG-TRACE-X            PIC X(05).
011000     05  WK-C-TAG-TRACE-TAB REDEFINES WK-C-TAG-TRACE-X.
011100         10  WK-C-TAG-TRACE-CHAR     PIC X(01) OCCURS 5 TIMES.
011200*
011300 EJECT
011400*****************
011500 LINKAGE SECTION.
011600*****************
011700 01  WK-C-CTL-BLOCK.
011800     COPY DQBCTL.
011900*
012000 01  WK-C-ROAD-TABLE.                                             DQB031  
012100     COPY DQBWTAB.                                                DQB031  
012200*
012300 01  WK-C-WATER-TABLE.                                            DQB031  
012400     COPY DQBWTAB.                                                DQB031  
012500*
012600 EJECT
012700*************************************************************
012800 PROCEDURE DIVISION USING WK-C-CTL-BLOCK, WK-C-ROAD-TABLE,
012900                           WK-C-WATER-TABLE.
013000*************************************************************
013100 MAIN-MODULE.
013200     PERFORM A000-PROCESS-CALLED-ROUTINE
013300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z999-END-PROGRAM-ROUTINE-EX.
013600     EXIT PROGRAM.
013700*
013800*---------------------------------------------------------------*
013900 A000-PROCESS-CALLED-ROUTINE.
014000*---------------------------------------------------------------*
014100     OPEN OUTPUT CROSSING-FILE.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "DQBVCRS - OPEN FILE ERROR - CROSSING-FILE"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION.
014600*
014700     MOVE ZERO                 TO   WK-N-CTL-CRS-BRIDGE
014800                                     WK-N-CTL-CRS-TUNNEL
014900                                     WK-N-CTL-CRS-BOTH
015000                                     WK-N-CTL-CRS-UNMODELLED.
015100*
015200     PERFORM B000-TEST-ONE-ROAD-FEATURE
015300        THRU B099-TEST-ONE-ROAD-FEATURE-EX
015400           VARYING WK-N-SUB1 FROM 1 BY 1
015500             UNTIL WK-N-SUB1 > WK-N-FEAT-COUNT OF WK-C-ROAD-TABLE.
015600*
015700     MOVE    WK-N-CTL-CRS-BRIDGE     TO    WK-N-CTL-CRS-TOTAL.
015800     ADD     WK-N-CTL-CRS-TUNNEL,
015900             WK-N-CTL-CRS-BOTH,
016000             WK-N-CTL-CRS-UNMODELLED TO    WK-N-CTL-CRS-TOTAL.
016100     ADD     WK-N-FEAT-COUNT OF WK-C-ROAD-TABLE
016200             WK-N-FEAT-COUNT OF WK-C-WATER-TABLE
016300                                  GIVING WK-N-CTL-RECS-SELECTED.
016400     MOVE    WK-N-CTL-RECS-SELECTED  TO    WK-N-CTL-RECS-READ.
016500     MOVE    WK-N-CTL-CRS-TOTAL      TO    WK-N-CTL-RECS-WRITTEN.
016600*
016700 A099-PROCESS-CALLED-ROUTINE-EX.
016800     EXIT.
016900*
017000*---------------------------------------------------------------*
017100 B000-TEST-ONE-ROAD-FEATURE.
017200*---------------------------------------------------------------*
017300     PERFORM C000-TEST-ONE-PAIR
017400        THRU C099-TEST-ONE-PAIR-EX
017500           VARYING WK-N-SUB2 FROM 1 BY 1
017600             UNTIL WK-N-SUB2 >
017700             WK-N-FEAT-COUNT OF WK-C-WATER-TABLE.
017800*
017900 B099-TEST-ONE-ROAD-FEATURE-EX.
018000     EXIT.
018100*
018200*---------------------------------------------------------------*
018300 C000-TEST-ONE-PAIR.
018400*---------------------------------------------------------------*
018500     SET     WK-C-INTERSECT-NOT-FOUND TO   TRUE.
018600     PERFORM D000-FIND-INTERSECTION-POINT
018700        THRU D099-FIND-INTERSECTION-POINT-EX.
018800*
018900     IF  WK-C-INTERSECT-FOUND
019000         PERFORM E000-CLASSIFY-AND-WRITE-CROSSING
019100            THRU E099-CLASSIFY-AND-WRITE-CROSSING-EX.
019200*
019300 C099-TEST-ONE-PAIR-EX.
019400     EXIT.
019500*
019600*---------------------------------------------------------------*
019700 D000-FIND-INTERSECTION-POINT.
019800*---------------------------------------------------------------*
019900     COMPUTE WK-N-DX-ROAD =
020000         WE-FEAT-X2 OF WK-C-ROAD-TABLE (WK-N-SUB1)
020100       - WE-FEAT-X1 OF WK-C-ROAD-TABLE (WK-N-SUB1).
020200     COMPUTE WK-N-DY-ROAD =
020300         WE-FEAT-Y2 OF WK-C-ROAD-TABLE (WK-N-SUB1)
020400       - WE-FEAT-Y1 OF WK-C-ROAD-TABLE (WK-N-SUB1).
020500     COMPUTE WK-N-DX-WATER =
020600         WE-FEAT-X2 OF WK-C-WATER-TABLE (WK-N-SUB2)
020700       - WE-FEAT-X1 OF WK-C-WATER-TABLE (WK-N-SUB2).
020800     COMPUTE WK-N-DY-WATER =
020900         WE-FEAT-Y2 OF WK-C-WATER-TABLE (WK-N-SUB2)
021000       - WE-FEAT-Y1 OF WK-C-WATER-TABLE (WK-N-SUB2).
021100     COMPUTE WK-N-DX-START =
021200         WE-FEAT-X1 OF WK-C-WATER-TABLE (WK-N-SUB2)
021300       - WE-FEAT-X1 OF WK-C-ROAD-TABLE (WK-N-SUB1).
021400     COMPUTE WK-N-DY-START =
021500         WE-FEAT-Y1 OF WK-C-WATER-TABLE (WK-N-SUB2)
021600       - WE-FEAT-Y1 OF WK-C-ROAD-TABLE (WK-N-SUB1).
021700*
021800     COMPUTE WK-N-DENOM = (WK-N-DX-ROAD * WK-N-DY-WATER)
021900                         - (WK-N-DY-ROAD * WK-N-DX-WATER).
022000*
022100     IF  WK-N-DENOM = ZERO
022200         PERFORM D100-TEST-COLLINEAR-OVERLAP
022300            THRU D199-TEST-COLLINEAR-OVERLAP-EX
022400         GO TO D099-FIND-INTERSECTION-POINT-EX.
022500*
022600     COMPUTE WK-N-T-NUMERATOR = (WK-N-DX-START * WK-N-DY-WATER)
022700                               - (WK-N-DY-START * WK-N-DX-WATER).
022800     COMPUTE WK-N-U-NUMERATOR = (WK-N-DX-START * WK-N-DY-ROAD)
022900                               - (WK-N-DY-START * WK-N-DX-ROAD).
023000     COMPUTE WK-N-PARAM-T ROUNDED = WK-N-T-NUMERATOR / WK-N-DENOM.
023100     COMPUTE WK-N-PARAM-U ROUNDED = WK-N-U-NUMERATOR / WK-N-DENOM.
023200*
023300     IF  WK-N-PARAM-T NOT < 0 AND WK-N-PARAM-T NOT > 1
023400     AND WK-N-PARAM-U NOT < 0 AND WK-N-PARAM-U NOT > 1
023500         SET  WK-C-INTERSECT-FOUND TO TRUE
023600         COMPUTE WK-N-CRS-X ROUNDED =
023700                 WE-FEAT-X1 OF WK-C-ROAD-TABLE (WK-N-SUB1)
023800                 + (WK-N-PARAM-T * WK-N-DX-ROAD)
023900         COMPUTE WK-N-CRS-Y ROUNDED =
024000                 WE-FEAT-Y1 OF WK-C-ROAD-TABLE (WK-N-SUB1)
024100                 + (WK-N-PARAM-T * WK-N-DY-ROAD).
024200*
024300 D099-FIND-INTERSECTION-POINT-EX.
024400     EXIT.
024500*
024600*---------------------------------------------------------------*
024700 D100-TEST-COLLINEAR-OVERLAP.                                     DQB031  
024800*---------------------------------------------------------------*
024900*    DQB031 - DENOMINATOR IS ZERO, THE TWO SEGMENTS ARE PARALLEL.
025000*    IF THE WATERWAY'S START POINT ALSO FALLS ON THE ROAD'S LINE
025100*    THE TWO ARE COLLINEAR - PROJECT BOTH WATER ENDPOINTS ONTO
025200*    THE ROAD'S PARAMETER AXIS AND LOOK FOR AN OVERLAPPING RANGE.
025300*    THE FLAGGED POINT IS THE LOW END OF THE OVERLAP, PER THE
025400*    DQ SPECIFICATION.
025500     COMPUTE WK-N-CROSS-CHECK = (WK-N-DX-ROAD * WK-N-DY-START)
025600                               - (WK-N-DY-ROAD * WK-N-DX-START).
025700     IF  WK-N-CROSS-CHECK NOT = ZERO
025800         GO TO D199-TEST-COLLINEAR-OVERLAP-EX.
025900*
026000     IF  WK-N-DX-ROAD = ZERO AND WK-N-DY-ROAD = ZERO
026100         GO TO D199-TEST-COLLINEAR-OVERLAP-EX.
026200*
026300     IF  WK-N-DX-ROAD NOT = ZERO
026400         COMPUTE WK-N-PARAM-T3 ROUNDED =
026500               (WE-FEAT-X1 OF WK-C-WATER-TABLE (WK-N-SUB2)
026600              - WE-FEAT-X1 OF WK-C-ROAD-TABLE  (WK-N-SUB1))
026700                 / WK-N-DX-ROAD
026800         COMPUTE WK-N-PARAM-T4 ROUNDED =
026900               (WE-FEAT-X2 OF WK-C-WATER-TABLE (WK-N-SUB2)
027000              - WE-FEAT-X1 OF WK-C-ROAD-TABLE  (WK-N-SUB1))
027100                 / WK-N-DX-ROAD
027200     ELSE
027300         COMPUTE WK-N-PARAM-T3 ROUNDED =
027400               (WE-FEAT-Y1 OF WK-C-WATER-TABLE (WK-N-SUB2)
027500              - WE-FEAT-Y1 OF WK-C-ROAD-TABLE  (WK-N-SUB1))
027600                 / WK-N-DY-ROAD
027700         COMPUTE WK-N-PARAM-T4 ROUNDED =
027800               (WE-FEAT-Y2 OF WK-C-WATER-TABLE (WK-N-SUB2)
027900              - WE-FEAT-Y1 OF WK-C-ROAD-TABLE  (WK-N-SUB1))
028000                 / WK-N-DY-ROAD
028100     END-IF.
028200*
028300     IF  WK-N-PARAM-T3 < WK-N-PARAM-T4
028400         MOVE WK-N-PARAM-T3          TO    WK-N-OVERLAP-LO
028500         MOVE WK-N-PARAM-T4          TO    WK-N-OVERLAP-HI
028600     ELSE
028700         MOVE WK-N-PARAM-T4          TO    WK-N-OVERLAP-LO
028800         MOVE WK-N-PARAM-T3          TO    WK-N-OVERLAP-HI
028900     END-IF.
029000*
029100     IF  WK-N-OVERLAP-LO < 0
029200         MOVE 0                      TO    WK-N-OVERLAP-LO.
029300     IF  WK-N-OVERLAP-HI > 1
029400         MOVE 1                      TO    WK-N-OVERLAP-HI.
029500*
029600     IF  WK-N-OVERLAP-LO NOT > WK-N-OVERLAP-HI
029700         SET  WK-C-INTERSECT-FOUND TO TRUE
029800         COMPUTE WK-N-CRS-X ROUNDED =
029900                 WE-FEAT-X1 OF WK-C-ROAD-TABLE (WK-N-SUB1)
030000                 + (WK-N-OVERLAP-LO * WK-N-DX-ROAD)
030100         COMPUTE WK-N-CRS-Y ROUNDED =
030200                 WE-FEAT-Y1 OF WK-C-ROAD-TABLE (WK-N-SUB1)
030300                 + (WK-N-OVERLAP-LO * WK-N-DY-ROAD).
030400*
030500 D199-TEST-COLLINEAR-OVERLAP-EX.
030600     EXIT.
030700*
030800*---------------------------------------------------------------*
030900 E000-CLASSIFY-AND-WRITE-CROSSING.                                DQB009  
031000*---------------------------------------------------------------*
031100     MOVE    "N"                     TO    WK-C-BRIDGE-SW         DQB009  
031200                                            WK-C-TUNNEL-SW.       DQB009  
031300*
031400     MOVE    WE-FEAT-BRIDGE OF WK-C-ROAD-TABLE (WK-N-SUB1)
031500                                     TO    WK-C-TAG-TRACE-X.
031600     IF  WE-FEAT-BRIDGE OF WK-C-ROAD-TABLE (WK-N-SUB1)            DQB009  
031700         NOT = SPACES AND NOT = "-1"                              DQB009  
031800         MOVE "Y"              TO   WK-C-BRIDGE-SW.               DQB009  
031900*
032000     IF  WE-FEAT-TUNNEL OF WK-C-WATER-TABLE (WK-N-SUB2)           DQB009  
032100         NOT = SPACES AND NOT = "-1"                              DQB009  
032200         MOVE "Y"              TO   WK-C-TUNNEL-SW.               DQB009  
032300*
032400     MOVE    SPACES                  TO    DQB-CROSSING-RECORD.
032500     MOVE    WE-FEAT-ID OF WK-C-ROAD-TABLE  (WK-N-SUB1)
032600                                     TO    CRS-ROAD-ID.
032700     MOVE    WE-FEAT-ID OF WK-C-WATER-TABLE (WK-N-SUB2)
032800                                     TO    CRS-WATER-ID.
032900     MOVE    WK-N-CRS-X              TO    CRS-X.
033000     MOVE    WK-N-CRS-Y              TO    CRS-Y.
033100*
033200     EVALUATE TRUE                                                DQB009  
033300         WHEN WK-C-BRIDGE-PASSES AND WK-C-TUNNEL-PASSES           DQB009  
033400             MOVE "BRIDGE AND TUNNEL" TO    CRS-STRUCTURE         DQB009  
033500             MOVE 0                  TO    CRS-FLAG               DQB009  
033600             ADD  1                  TO    WK-N-CTL-CRS-BOTH      DQB009  
033700         WHEN WK-C-BRIDGE-PASSES                                  DQB009  
033800             MOVE "BRIDGE"           TO    CRS-STRUCTURE          DQB009  
033900             MOVE 0                  TO    CRS-FLAG               DQB009  
034000             ADD  1                  TO    WK-N-CTL-CRS-BRIDGE    DQB009  
034100         WHEN WK-C-TUNNEL-PASSES                                  DQB009  
034200             MOVE "TUNNEL"           TO    CRS-STRUCTURE          DQB009  
034300             MOVE 0                  TO    CRS-FLAG               DQB009  
034400             ADD  1                  TO    WK-N-CTL-CRS-TUNNEL    DQB009  
034500         WHEN OTHER                                               DQB009  
034600             MOVE SPACES             TO    CRS-STRUCTURE          DQB009  
034700             MOVE 1                  TO    CRS-FLAG               DQB009  
034800             ADD  1                  TO    WK-N-CTL-CRS-UNMODELLEDDQB009  
034900     END-EVALUATE.                                                DQB009  
035000*
035100     WRITE   DQB-CROSSING-RECORD.
035200     IF  NOT WK-C-SUCCESSFUL
035300         DISPLAY "DQBVCRS - WRITE ERROR - CROSSING-FILE"
035400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035500         GO TO Y900-ABNORMAL-TERMINATION.
035600*
035700 E099-CLASSIFY-AND-WRITE-CROSSING-EX.
035800     EXIT.
035900*---------------------------------------------------------------*
036000*                   PROGRAM SUBROUTINE                         *
036100*---------------------------------------------------------------*
036200 Y900-ABNORMAL-TERMINATION.
036300     PERFORM Z000-END-PROGRAM-ROUTINE.
036400     MOVE    16                      TO    RETURN-CODE.
036500     EXIT PROGRAM.
036600*
036700 Z000-END-PROGRAM-ROUTINE.
036800     CLOSE   CROSSING-FILE.
036900     IF  NOT WK-C-SUCCESSFUL
037000         DISPLAY "DQBVCRS - CLOSE FILE ERROR - CROSSING-FILE"
037100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037200*
037300 Z999-END-PROGRAM-ROUTINE-EX.
037400     EXIT.
037500*
037600******************************************************************
037700*                     END OF PROGRAM DQBVCRS                    *
037800******************************************************************
