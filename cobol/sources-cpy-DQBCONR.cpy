000100*****************************************************************
000200* DQBCONR - CONNECTIVITY-CHECK OUTPUT RECORD
000300* WRITTEN BY DQBVCON, ONE PER FEATURE TESTED BY THE CONNECTIVITY
000400* CHECK.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------  ------  ----------  -----------------------------------
001000* DQB006  RWK     18 OCT 1986 - INITIAL VERSION.
001100*****************************************************************
001200 01  DQB-CONNECT-RECORD.
001300     05  CON-FEAT-ID              PIC 9(10).
001400*        FEATURE IDENTIFIER.
001500     05  CON-CLASS                PIC X(10).
001600*        FEATURE CLASS.
001700     05  CON-CONNECTED            PIC X(10).
001800*        NETWORK LABEL - CLASS VALUE OF THE SEED NETWORK JOINED,
001900*        OR "0" IF THE FEATURE NEVER CONNECTED.
002000     05  FILLER                   PIC X(10).
