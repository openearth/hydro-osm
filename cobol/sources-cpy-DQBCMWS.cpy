000100*****************************************************************
000200* DQBCMWS - COMMON FILE STATUS WORK AREA
000300* COPIED INTO EVERY DQB PROGRAM THAT OPENS A FILE OF ITS OWN.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* MOD.#   INIT    DATE        DESCRIPTION
000800* ------  ------  ----------  -----------------------------------
000900* DQB001  RWK     14 MAR 1986 - INITIAL VERSION, CARVED OUT OF
001000*                   THE OLD CARD-DECK VALIDATION COPY GROUP SO
001100*                   EVERY FEATURE-INVENTORY PROGRAM SHARES ONE
001200*                   SET OF FILE STATUS CONDITIONS.
001300* DQB014  THG     02 SEP 1991 - ADDED WK-C-DUPLICATE-KEY FOR THE
001400*                   NEW RULE-FILE LOOKUP LOGIC.
001500* DQB022  PDS     19 JAN 1999 - Y2K REVIEW - NO DATE FIELDS IN
001600*                   THIS COPYBOOK, NO CHANGE REQUIRED.  SIGNED
001700*                   OFF PER Y2K PROJECT CHECKLIST ITEM 118.
001800* DQB031  MAO     11 JUL 2006 - ADDED WK-C-END-OF-FILE 88-LEVEL,
001900*                   REQUESTED BY THE CROSSINGS-CHECK REWRITE.
002000*****************************************************************
002100 01  WK-C-FILE-STATUS           PIC X(02).
002200     88  WK-C-SUCCESSFUL            VALUE "00" "02".
002300     88  WK-C-END-OF-FILE           VALUE "10".                   DQB031  
002400     88  WK-C-RECORD-NOT-FOUND      VALUE "23".
002500     88  WK-C-DUPLICATE-KEY         VALUE "22".                   DQB014  
