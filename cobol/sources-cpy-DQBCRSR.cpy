000100*****************************************************************
000200* DQBCRSR - CROSSINGS-CHECK OUTPUT RECORD
000300* WRITTEN BY DQBVCRS, ONE PER ROAD/WATERWAY INTERSECTION FOUND.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* MOD.#   INIT    DATE        DESCRIPTION
000800* ------  ------  ----------  -----------------------------------
000900* DQB008  RWK     05 DEC 1986 - INITIAL VERSION.
001000* DQB009  THG     30 JUN 1989 - ADDED CRS-STRUCTURE AND CRS-FLAG
001100*                   WHEN THE BRIDGE/TUNNEL CLASSIFICATION WAS
001200*                   ADDED TO THE CROSSINGS RUN.
001300*****************************************************************
001400 01  DQB-CROSSING-RECORD.
001500     05  CRS-ROAD-ID              PIC 9(10).
001600*        ROAD FEATURE IDENTIFIER.
001700     05  CRS-WATER-ID             PIC 9(10).
001800*        WATERWAY FEATURE IDENTIFIER.
001900     05  CRS-X                    PIC S9(04)V9(07).
002000*        INTERSECTION POINT X.
002100     05  CRS-Y                    PIC S9(04)V9(07).
002200*        INTERSECTION POINT Y.
002300     05  CRS-STRUCTURE            PIC X(17).                      DQB009  
002400*        "BRIDGE", "TUNNEL", "BRIDGE AND TUNNEL", OR BLANK.       DQB009  
002500     05  CRS-FLAG                 PIC 9(01).                      DQB009  
002600*        0 = STRUCTURE PRESENT, 1 = UNMODELLED CROSSING.          DQB009  
002700     05  FILLER                   PIC X(10).
