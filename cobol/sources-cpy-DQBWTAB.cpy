000100*****************************************************************
000200* DQBWTAB - ACCEPTED-FEATURE WORKING TABLE
000300* BUILT BY DQBVFLT, PASSED ON THE LINKAGE TO WHICHEVER CHECK
000400* ROUTINE RUNS NEXT.  THE CALLING PROGRAM GIVES THIS GROUP ITS
000500* OWN 01-LEVEL NAME (SEE "01 xxx. COPY DQBWTAB." IN THE CALLING
000600* PROGRAMS) SO ONE PROGRAM CAN CARRY A ROAD TABLE AND A
000700* WATERWAY TABLE AT THE SAME TIME.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* MOD.#   INIT    DATE        DESCRIPTION
001200* ------  ------  ----------  -----------------------------------
001300* DQB002  RWK     14 MAR 1986 - INITIAL VERSION, 500 ENTRIES.
001400* DQB013  THG     02 SEP 1991 - EXPANDED TABLE TO 2000 ENTRIES,
001500*                   COUNTY-WIDE RUNS WERE OVERFLOWING THE OLD
001600*                   500-ENTRY TABLE.
001700* DQB031  MAO     11 JUL 2006 - ADDED WE-FEAT-LABEL AND THE
001800*                   CONNECTED SWITCH FOR THE CROSSINGS-CHECK
001900*                   REWRITE (CONNECTIVITY-CHECK ALREADY USED
002000*                   THESE TWO FIELDS).
002100*****************************************************************
002200     05  WK-N-FEAT-COUNT          PIC S9(04) COMP VALUE ZERO.
002300     05  WK-C-FEAT-ENTRY OCCURS 2000 TIMES.                       DQB013  
002400         10  WE-FEAT-ID           PIC 9(10).
002500         10  WE-FEAT-CLASS        PIC X(10).
002600         10  WE-FEAT-KEY          PIC X(10).
002700         10  WE-FEAT-WIDTH-TXT    PIC X(10).
002800         10  WE-FEAT-DEPTH-TXT    PIC X(10).
002900         10  WE-FEAT-BRIDGE       PIC X(05).
003000         10  WE-FEAT-TUNNEL       PIC X(05).
003100         10  WE-FEAT-X1           PIC S9(04)V9(07).
003200         10  WE-FEAT-Y1           PIC S9(04)V9(07).
003300         10  WE-FEAT-X2           PIC S9(04)V9(07).
003400         10  WE-FEAT-Y2           PIC S9(04)V9(07).
003500         10  WE-FEAT-LABEL        PIC X(10).                      DQB031  
003600*            NETWORK LABEL ASSIGNED BY THE CONNECTIVITY CHECK.    DQB031  
003700         10  WE-FEAT-CONN-SW      PIC X(01).                      DQB031  
003800             88  WE-FEAT-CONNECTED     VALUE "Y".                 DQB031  
003900             88  WE-FEAT-NOT-CONNECTED VALUE "N".                 DQB031  
004000         10  FILLER               PIC X(05).
