000100*****************************************************************
000200* DQBCTL - RUN CONTROL BLOCK
000300* ONE COPY OF THIS GROUP IS OWNED BY THE DRIVER (DQBDR000) AND
000400* PASSED ON EVERY CALL TO THE FILTER, THE THREE CHECK ROUTINES
000500* AND THE REPORT WRITER.  HOLDS THE CHECK SELECTION, THE FIXED
000600* FILTER/SEED/TOLERANCE VALUES FOR THE RUN, AND EVERY COUNT THAT
000700* ENDS UP ON THE SUMMARY REPORT.  REPLACES WHAT USED TO BE READ
000800* FROM A RUN-TIME OPTIONS CARD - SEE THE DQB040 NOTE BELOW.
000900*****************************************************************
001000* HISTORY OF MODIFICATION:
001100*****************************************************************
001200* MOD.#   INIT    DATE        DESCRIPTION
001300* ------  ------  ----------  -----------------------------------
001400* DQB005  RWK     18 OCT 1986 - INITIAL VERSION.
001500* DQB017  THG     11 FEB 1993 - ADDED CONDITION/RANGE TOTALS FOR
001600*                   THE DATA-MODEL CHECK.
001700* DQB031  MAO     11 JUL 2006 - ADDED CRS- TOTALS FOR THE
001800*                   CROSSINGS-CHECK REWRITE.
001900* DQB040  MAO     23 OCT 2008 - DROPPED THE OLD //OPTIONS CARD
002000*                   READ OUT OF DQBDR000.  THE FILTER, SEED AND
002100*                   TOLERANCE VALUES BELOW ARE NOW SET ONCE BY
002200*                   THE DRIVER AT A000-SET-RUN-PARAMETERS AND
002300*                   NEVER CHANGE BETWEEN RUNS - ENGINEERING
002400*                   SIGNED OFF ON FIXED PARAMETERS PER TICKET
002500*                   DQB-EC-4471.
002600*****************************************************************
002700 01  WK-C-CTL-BLOCK.
002800     05  WK-C-CTL-CHECK-CODE      PIC X(01).
002900         88  WK-C-CTL-DATA-MODEL      VALUE "M".
003000         88  WK-C-CTL-CONNECTIVITY    VALUE "C".
003100         88  WK-C-CTL-CROSSINGS       VALUE "X".
003200     05  WK-C-CTL-AREA-LABEL      PIC X(10).
003300*        RUN/AREA LABEL PRINTED ON THE REPORT AND CARRIED TO
003400*        FLG-AREA ON EVERY FLAGGED-FEATURE RECORD.
003500*
003600*    ---------------- FEATURE-FILTER PARAMETERS -----------------
003700     05  WK-C-CTL-FLT-KEY         PIC X(10).
003800     05  WK-C-CTL-FLT-VALUES      PIC X(40).
003900     05  WK-C-CTL-FLT-VALUES-TAB REDEFINES WK-C-CTL-FLT-VALUES.
004000         10  WK-C-CTL-FLT-VALUE-ENTRY OCCURS 4 TIMES
004100                                  PIC X(10).
004200     05  WK-C-CTL-FLT-BBOX-SW     PIC X(01).
004300         88  WK-C-CTL-FLT-BBOX-ACTIVE VALUE "Y".
004400     05  WK-N-CTL-FLT-XMIN        PIC S9(04)V9(07).
004500     05  WK-N-CTL-FLT-XMAX        PIC S9(04)V9(07).
004600     05  WK-N-CTL-FLT-YMIN        PIC S9(04)V9(07).
004700     05  WK-N-CTL-FLT-YMAX        PIC S9(04)V9(07).
004800     05  WK-N-CTL-FLT-READ        PIC S9(07) COMP.
004900     05  WK-N-CTL-FLT-ACCEPTED    PIC S9(07) COMP.
005000     05  WK-N-CTL-FLT-REJECTED    PIC S9(07) COMP.
005100*
005200*    ---------------- CONNECTIVITY-CHECK PARAMETERS --------------
005300     05  WK-C-CTL-SEED-VALUES     PIC X(40).
005400     05  WK-C-CTL-SEED-TAB REDEFINES WK-C-CTL-SEED-VALUES.
005500         10  WK-C-CTL-SEED-ENTRY OCCURS 4 TIMES
005600                                  PIC X(10).
005700     05  WK-N-CTL-TOLERANCE       PIC S9(04)V9(07).
005800*
005900*    ---------------- DATA-MODEL-CHECK TOTALS --------------------
006000     05  WK-C-CTL-MDL-TOTALS.                                     DQB017  
006100         10  WK-C-CTL-MDL-ATTR OCCURS 3 TIMES.                    DQB017  
006200             15  WK-C-CTL-MDL-NAME    PIC X(10).                  DQB017  
006300             15  WK-N-CTL-MDL-FLAG0   PIC S9(05) COMP.            DQB017  
006400             15  WK-N-CTL-MDL-FLAG1   PIC S9(05) COMP.            DQB017  
006500             15  WK-N-CTL-MDL-FLAG2   PIC S9(05) COMP.            DQB017  
006600             15  WK-N-CTL-MDL-FLAG3   PIC S9(05) COMP.            DQB017  
006700             15  WK-N-CTL-MDL-FLAGNA  PIC S9(05) COMP.            DQB017  
006800*
006900*    ---------------- CONNECTIVITY-CHECK TOTALS ------------------
007000     05  WK-N-CTL-CON-SEED        PIC S9(05) COMP.
007100     05  WK-N-CTL-CON-CONNECTED   PIC S9(05) COMP.
007200     05  WK-N-CTL-CON-UNCONNECTED PIC S9(05) COMP.
007300     05  WK-N-CTL-CON-TOTAL       PIC S9(05) COMP.
007400*
007500*    ---------------- CROSSINGS-CHECK TOTALS ---------------------
007600     05  WK-N-CTL-CRS-BRIDGE      PIC S9(05) COMP.                DQB031  
007700     05  WK-N-CTL-CRS-TUNNEL      PIC S9(05) COMP.                DQB031  
007800     05  WK-N-CTL-CRS-BOTH        PIC S9(05) COMP.                DQB031  
007900     05  WK-N-CTL-CRS-UNMODELLED  PIC S9(05) COMP.                DQB031  
008000     05  WK-N-CTL-CRS-TOTAL       PIC S9(05) COMP.                DQB031  
008100*
008200*    ---------------- REPORT TRAILER COUNTS ----------------------
008300     05  WK-N-CTL-RECS-READ       PIC S9(07) COMP.
008400     05  WK-N-CTL-RECS-SELECTED   PIC S9(07) COMP.
008500     05  WK-N-CTL-RECS-WRITTEN    PIC S9(07) COMP.
008600     05  FILLER                   PIC X(10).
